000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRIP-SETTLEMENT-RUN.
000120 AUTHOR. R L MASTERS.
000130 INSTALLATION. DST FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 04/02/1987.
000150 DATE-COMPILED. 04/02/1987.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  TRP.TIP01 - TRIP AND GROUP EXPENSE SETTLEMENT RUN.
000200*  READS THE PARTICIPANT MASTER AND THE GROUP EXPENSE FILE,
000210*  SPLITS EACH EXPENSE EVENLY ACROSS ITS PAYERS (CREDITORS) AND
000220*  ACROSS ALL PARTICIPANTS (DEBTORS), BUILDS BALANCED LEDGER
000230*  ENTRIES FOR EACH EXPENSE, AND PRINTS A PER-PARTICIPANT
000240*  SETTLEMENT STATEMENT WITH A CLOSING BALANCE.
000250*****************************************************************
000260*                     C H A N G E   L O G
000270*-----------------------------------------------------------------
000280* DATE     BY    REQUEST    DESCRIPTION
000290*-----------------------------------------------------------------
000300* 04/02/87 RLM   S0001-87   ORIGINAL PROGRAM - TRIP SPLIT PROTO.
000310* 06/15/87 RLM   S0014-87   ADDED LAST-PAYER ROUNDING REMAINDER.
000320* 11/30/87 RLM   S0051-87   ADDED CONTROL TOTAL TO STATEMENT RUN.
000330* 03/09/88 DKW   S0077-88   EXPANDED PAYER TABLE TO 10 OCCURS.
000340* 09/22/89 DKW   S0103-89   BANKERS ROUNDING ON SHARE COMPUTE.
000350* 02/14/90 RLM   S0118-90   PARTICIPANT TABLE RAISED TO 100.
000360* 07/01/91 JAT   S0144-91   ENTRY TABLE RAISED TO 5000 ROWS.
000370* 01/08/93 JAT   S0201-93   OUT-OF-BALANCE TXN NOW HARD ABENDS.
000380* 05/19/94 DKW   S0233-94   STATEMENT LINE WIDTH SET TO 132.
000390* 10/03/95 RLM   S0266-95   ADDED GRAND TOTAL CONTROL LINE.
000400* 08/12/96 JAT   S0299-96   REWORKED SHARE SPLIT TO SUBPARAGRAPH.
000410* 04/04/97 DKW   S0321-97   CORRECTED DEBTOR LOOP BOUND OFF-BY-1.
000420* 12/01/98 RLM   Y2K-0041   YEAR 2000 DATE FIELD REVIEW - CCYY
000430*                           ADOPTED FOR WS-RUN-DATE-AREA.
000440* 02/26/99 RLM   Y2K-0041   Y2K SIGN-OFF - NO 2-DIGIT YEAR FIELDS
000450*                           REMAIN IN THIS PROGRAM.
000460* 06/30/00 JAT   S0355-00   FILE STATUS CHECKS ADDED ON OPEN.
000470* 03/11/02 DKW   S0388-02   COMMENT CLEANUP PER AUDIT REQUEST.
000480* 09/30/04 PNG   S0412-04   ADDED GROSS COST ACCUMULATOR AND
000490*                           CROSS-FOOT AGAINST EXPENSE AMOUNT.
000500*-----------------------------------------------------------------
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-4381.
000550 OBJECT-COMPUTER. IBM-4381.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS NUMERIC-ID IS "0123456789".
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT PARTICIPANT-FILE ASSIGN TO PARTFILE
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-PART-FS.
000640     SELECT EXPENSE-FILE ASSIGN TO EXPNFILE
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-EXPN-FS.
000670     SELECT STATEMENT-FILE ASSIGN TO STMTFILE
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS WS-STMT-FS.
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730*
000740*  PARTICIPANT MASTER - ONE ROW PER GROUP MEMBER.  LOAD ORDER
000750*  ON THIS FILE FIXES THE DEBTOR ORDER USED BY THE SPLIT RULE.
000760 FD  PARTICIPANT-FILE
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 23 CHARACTERS.
000790 01  PARTICIPANT-REC.
000800     05  PART-ID                    PIC 9(3).
000810     05  PART-NAME                  PIC X(20).
000820*
000830*  GROUP EXPENSE DETAIL - ONE ROW PER EXPENSE EVENT.
000840 FD  EXPENSE-FILE
000850     LABEL RECORDS ARE STANDARD
000860     RECORD CONTAINS 73 CHARACTERS.
000870 01  EXPENSE-REC.
000880     05  EXP-DESC                   PIC X(30).
000890     05  EXP-AMOUNT                 PIC 9(9)V99.
000900     05  EXP-PAYER-COUNT            PIC 9(2).
000910     05  EXP-PAYER-TBL OCCURS 10 TIMES.
000920         10  EXP-PAYER-IDS          PIC 9(3).
000930*
000940*  PARTICIPANT SETTLEMENT STATEMENT - PRINT IMAGE OUTPUT.
000950 FD  STATEMENT-FILE
000960     LABEL RECORDS ARE STANDARD
000970     RECORD CONTAINS 132 CHARACTERS.
000980 01  STATEMENT-LINE                 PIC X(132).
000990*
001000 WORKING-STORAGE SECTION.
001010*
001020 77  WS-PART-COUNT                  PIC 9(3)  COMP VALUE ZERO.
001030 77  WS-TXN-ID                      PIC 9(9)  COMP VALUE ZERO.
001040 77  WS-ENT-COUNT                   PIC 9(4)  COMP VALUE ZERO.
001050 77  WS-SUB                         PIC 9(4)  COMP VALUE ZERO.
001060 77  WS-SUB2                        PIC 9(4)  COMP VALUE ZERO.
001070 77  WS-TXN-ENTRY-COUNT             PIC 9(3)  COMP VALUE ZERO.
001080*
001090 01  WS-FILE-STATUS-AREA.
001100     05  WS-PART-FS                 PIC X(2).
001110     05  WS-EXPN-FS                 PIC X(2).
001120     05  WS-STMT-FS                 PIC X(2).
001130     05  FILLER                     PIC X(10).
001140*
001150 01  WS-EOF-SWITCHES.
001160     05  WS-PART-EOF                PIC X(1) VALUE "N".
001170         88  PARTICIPANT-EOF                  VALUE "Y".
001180     05  WS-EXPN-EOF                PIC X(1) VALUE "N".
001190         88  EXPENSE-EOF                      VALUE "Y".
001200     05  FILLER                     PIC X(8).
001210*
001220*  RUN-DATE AREA - CARRIED FOR STATEMENT HEADING USE.  THE
001230*  8-DIGIT CCYYMMDD FORM REDEFINES THE BROKEN-DOWN FORM SO
001240*  EITHER VIEW IS AVAILABLE WITHOUT RE-MOVING THE FIELD.
001250 01  WS-RUN-DATE-AREA.
001260     05  WS-RUN-DATE-CCYYMMDD.
001270         10  WS-RUN-CC              PIC 9(2).
001280         10  WS-RUN-YY               PIC 9(2).
001290         10  WS-RUN-MM               PIC 9(2).
001300         10  WS-RUN-DD               PIC 9(2).
001310     05  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-CCYYMMDD
001320                                    PIC 9(8).
001330     05  FILLER                     PIC X(4).
001340*
001350 01  WS-PARTICIPANT-TABLE.
001360     05  WS-PART-ENTRY OCCURS 100 TIMES.
001370         10  WS-PART-ID             PIC 9(3).
001380         10  WS-PART-NAME           PIC X(20).
001390         10  FILLER                 PIC X(5).
001400*
001410 01  WS-ENTRY-TABLE.
001420     05  WS-ENTRY OCCURS 5000 TIMES.
001430         10  WS-ENT-ID              PIC 9(9).
001440         10  WS-ENT-TXN-ID          PIC 9(9).
001450         10  WS-ENT-ACCT-ID         PIC 9(3).
001460         10  WS-ENT-AMOUNT          PIC S9(11)V99.
001470         10  WS-ENT-DESC            PIC X(30).
001480         10  FILLER                 PIC X(4).
001490*
001500 01  WS-CURRENT-TXN-AREA.
001510     05  WS-TXN-ENTRIES OCCURS 110 TIMES.
001520         10  WS-TXNE-ACCT           PIC 9(3).
001530         10  WS-TXNE-AMOUNT         PIC S9(11)V99.
001540         10  FILLER                 PIC X(4).
001550*
001560*  ACCOUNT-ID WORK AREA - THE ALPHA VIEW IS USED WHEN THE
001570*  ACCOUNT NUMBER IS EDITED INTO A DISPLAY MESSAGE.
001580 01  WS-ACCT-ID-AREA.
001590     05  WS-ACCT-ID-NUM             PIC 9(3).
001600     05  WS-ACCT-ID-ALPHA REDEFINES WS-ACCT-ID-NUM
001610                                    PIC X(3).
001620     05  FILLER                     PIC X(4).
001630*
001640*  ROUNDING WORK AREA - HALF-EVEN (BANKERS) ROUNDING OF AN
001650*  INTEGER-CENTS DIVISION, USED BY THE EQUAL-SPLIT RULE.
001660 01  WS-HALF-EVEN-WORK-AREA.
001670     05  WS-HE-DIVIDEND             PIC S9(11) COMP.
001680     05  WS-HE-DIVISOR              PIC S9(3)  COMP.
001690     05  WS-HE-QUOTIENT             PIC S9(11) COMP.
001700     05  WS-HE-REMAINDER            PIC S9(11) COMP.
001710     05  WS-HE-TWICE-REM            PIC S9(11) COMP.
001720     05  WS-HE-PARITY-Q             PIC S9(11) COMP.
001730     05  WS-HE-PARITY-R             PIC S9(11) COMP.
001740     05  FILLER                     PIC X(4).
001750*
001760 01  WS-SPLIT-WORK-AREA.
001770     05  WS-CENTS-TOTAL             PIC S9(11) COMP.
001780     05  WS-SHARE-CENTS             PIC S9(11) COMP.
001790     05  WS-RUNNING-CENTS           PIC S9(11) COMP.
001800     05  FILLER                     PIC X(4).
001810*
001820 01  WS-TOTALS-AREA.
001830     05  WS-TXN-SUM                 PIC S9(11)V99.
001840     05  WS-TXN-GROSS-COST          PIC S9(11)V99.
001850     05  WS-PART-BALANCE            PIC S9(11)V99.
001860     05  WS-GRAND-TOTAL             PIC S9(11)V99.
001870     05  FILLER                     PIC X(4).
001880*
001890*  AMOUNT EDIT AREA - THE ALPHA VIEW IS USED ONLY WHEN THE
001900*  SIGNED AMOUNT MUST BE MOVED INTO A DISPLAY MESSAGE WHOLE.
001910 01  WS-AMOUNT-EDIT-AREA.
001920     05  WS-AMOUNT-SIGNED           PIC S9(11)V99.
001930     05  WS-AMOUNT-ALPHA REDEFINES WS-AMOUNT-SIGNED
001940                                    PIC X(13).
001950     05  FILLER                     PIC X(6).
001960*
001970 01  WS-STMT-NAME-LINE.
001980     05  FILLER                     PIC X(2)  VALUE SPACES.
001990     05  WS-SNL-NAME                PIC X(20).
002000     05  FILLER                     PIC X(110) VALUE SPACES.
002010*
002020 01  WS-STMT-ID-LINE.
002030     05  FILLER                     PIC X(2)  VALUE SPACES.
002040     05  WS-SIL-ID                  PIC ZZ9.
002050     05  FILLER                     PIC X(127) VALUE SPACES.
002060*
002070 01  WS-STMT-ENTRY-LINE.
002080     05  FILLER                     PIC X(2)  VALUE SPACES.
002090     05  WS-SEL-DESC                PIC X(30).
002100     05  FILLER                     PIC X(2)  VALUE SPACES.
002110     05  WS-SEL-AMOUNT              PIC -(9)9.99.
002120     05  FILLER                     PIC X(85) VALUE SPACES.
002130*
002140 01  WS-STMT-BALANCE-LINE.
002150     05  FILLER                     PIC X(2)  VALUE SPACES.
002160     05  FILLER                     PIC X(9)  VALUE "BALANCE: ".
002170     05  WS-SBL-AMOUNT              PIC -(9)9.99.
002180     05  FILLER                     PIC X(108) VALUE SPACES.
002190*
002200 01  WS-STMT-CONTROL-LINE.
002210     05  FILLER                     PIC X(2)  VALUE SPACES.
002220     05  FILLER                     PIC X(21)
002230         VALUE "GRAND TOTAL CONTROL: ".
002240     05  WS-SCL-AMOUNT              PIC -(9)9.99.
002250     05  FILLER                     PIC X(96) VALUE SPACES.
002260*
002270 PROCEDURE DIVISION.
002280*
002290 0000-MAIN-CONTROL.
002300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002310     PERFORM 1000-LOAD-PARTICIPANTS THRU 1000-EXIT.
002320     PERFORM 2000-PROCESS-EXPENSES THRU 2000-EXIT.
002330     PERFORM 5000-PRINT-STATEMENTS THRU 5000-EXIT.
002340     PERFORM 0900-TERMINATE THRU 0900-EXIT.
002350     STOP RUN.
002360*
002370 0100-INITIALIZE.
002380     OPEN INPUT PARTICIPANT-FILE
002390          INPUT EXPENSE-FILE
002400          OUTPUT STATEMENT-FILE.
002410     IF WS-PART-FS NOT = "00"
002420         DISPLAY "TRP0001E PARTICIPANT-FILE OPEN FAILED "
002430             WS-PART-FS
002440         GO TO 9999-ABEND
002450     END-IF.
002460     IF WS-EXPN-FS NOT = "00"
002470         DISPLAY "TRP0002E EXPENSE-FILE OPEN FAILED "
002480             WS-EXPN-FS
002490         GO TO 9999-ABEND
002500     END-IF.
002510 0100-EXIT.
002520     EXIT.
002530*
002540 1000-LOAD-PARTICIPANTS.
002550     PERFORM 1100-READ-PARTICIPANT THRU 1100-EXIT.
002560     PERFORM 1200-BUILD-PARTICIPANT THRU 1200-EXIT
002570         UNTIL PARTICIPANT-EOF.
002580 1000-EXIT.
002590     EXIT.
002600*
002610 1100-READ-PARTICIPANT.
002620     READ PARTICIPANT-FILE
002630         AT END
002640             MOVE "Y" TO WS-PART-EOF
002650     END-READ.
002660 1100-EXIT.
002670     EXIT.
002680*
002690 1200-BUILD-PARTICIPANT.
002700     ADD 1 TO WS-PART-COUNT.
002710     MOVE PART-ID OF PARTICIPANT-REC
002720         TO WS-PART-ID (WS-PART-COUNT).
002730     MOVE PART-NAME OF PARTICIPANT-REC
002740         TO WS-PART-NAME (WS-PART-COUNT).
002750     PERFORM 1100-READ-PARTICIPANT THRU 1100-EXIT.
002760 1200-EXIT.
002770     EXIT.
002780*
002790 2000-PROCESS-EXPENSES.
002800     PERFORM 2010-READ-EXPENSE THRU 2010-EXIT.
002810     PERFORM 2100-SPLIT-EXPENSE THRU 2100-EXIT
002820         UNTIL EXPENSE-EOF.
002830 2000-EXIT.
002840     EXIT.
002850*
002860 2010-READ-EXPENSE.
002870     READ EXPENSE-FILE
002880         AT END
002890             MOVE "Y" TO WS-EXPN-EOF
002900     END-READ.
002910 2010-EXIT.
002920     EXIT.
002930*
002940*  2100 EXPANDS ONE EXPENSE RECORD INTO BALANCED LEDGER
002950*  ENTRIES - A CREDIT SHARE TO EACH LISTED PAYER AND A DEBIT
002960*  SHARE TO EVERY PARTICIPANT - THEN VALIDATES AND FILES THEM.
002970 2100-SPLIT-EXPENSE.
002980     ADD 1 TO WS-TXN-ID.
002990     MOVE ZERO TO WS-TXN-ENTRY-COUNT.
003000     MOVE ZERO TO WS-TXN-GROSS-COST.
003010     PERFORM 2110-ADD-CREDITOR-SHARES THRU 2110-EXIT.
003020     PERFORM 2120-ADD-DEBTOR-SHARES THRU 2120-EXIT.
003030     PERFORM 4000-VALIDATE-TXN THRU 4000-EXIT.
003040     PERFORM 2130-APPEND-ENTRIES THRU 2130-EXIT.
003050     PERFORM 2010-READ-EXPENSE THRU 2010-EXIT.
003060 2100-EXIT.
003070     EXIT.
003080*
003090 2110-ADD-CREDITOR-SHARES.
003100     COMPUTE WS-CENTS-TOTAL = EXP-AMOUNT * 100.
003110     MOVE WS-CENTS-TOTAL TO WS-HE-DIVIDEND.
003120     MOVE EXP-PAYER-COUNT TO WS-HE-DIVISOR.
003130     PERFORM 3000-ROUND-HALF-EVEN THRU 3000-EXIT.
003140     MOVE WS-HE-QUOTIENT TO WS-SHARE-CENTS.
003150     COMPUTE WS-RUNNING-CENTS =
003160         WS-SHARE-CENTS * (EXP-PAYER-COUNT - 1).
003170     MOVE 1 TO WS-SUB.
003180     PERFORM 2111-ADD-ONE-CREDITOR THRU 2111-EXIT
003190         UNTIL WS-SUB > EXP-PAYER-COUNT.
003200 2110-EXIT.
003210     EXIT.
003220*
003230 2111-ADD-ONE-CREDITOR.
003240     ADD 1 TO WS-TXN-ENTRY-COUNT.
003250     MOVE EXP-PAYER-IDS (WS-SUB)
003260         TO WS-TXNE-ACCT (WS-TXN-ENTRY-COUNT).
003270     IF WS-SUB < EXP-PAYER-COUNT
003280         COMPUTE WS-TXNE-AMOUNT (WS-TXN-ENTRY-COUNT) =
003290             WS-SHARE-CENTS / 100
003300     ELSE
003310         COMPUTE WS-TXNE-AMOUNT (WS-TXN-ENTRY-COUNT) =
003320             (WS-CENTS-TOTAL - WS-RUNNING-CENTS) / 100
003330     END-IF.
003340     ADD 1 TO WS-SUB.
003350 2111-EXIT.
003360     EXIT.
003370*
003380 2120-ADD-DEBTOR-SHARES.
003390     COMPUTE WS-CENTS-TOTAL = EXP-AMOUNT * 100.
003400     MOVE WS-CENTS-TOTAL TO WS-HE-DIVIDEND.
003410     MOVE WS-PART-COUNT TO WS-HE-DIVISOR.
003420     PERFORM 3000-ROUND-HALF-EVEN THRU 3000-EXIT.
003430     MOVE WS-HE-QUOTIENT TO WS-SHARE-CENTS.
003440     COMPUTE WS-RUNNING-CENTS =
003450         WS-SHARE-CENTS * (WS-PART-COUNT - 1).
003460     MOVE 1 TO WS-SUB.
003470     PERFORM 2121-ADD-ONE-DEBTOR THRU 2121-EXIT
003480         UNTIL WS-SUB > WS-PART-COUNT.
003490 2120-EXIT.
003500     EXIT.
003510*
003520 2121-ADD-ONE-DEBTOR.
003530     ADD 1 TO WS-TXN-ENTRY-COUNT.
003540     MOVE WS-PART-ID (WS-SUB)
003550         TO WS-TXNE-ACCT (WS-TXN-ENTRY-COUNT).
003560     IF WS-SUB < WS-PART-COUNT
003570         COMPUTE WS-TXNE-AMOUNT (WS-TXN-ENTRY-COUNT) =
003580             ZERO - (WS-SHARE-CENTS / 100)
003590     ELSE
003600         COMPUTE WS-TXNE-AMOUNT (WS-TXN-ENTRY-COUNT) =
003610             ZERO - ((WS-CENTS-TOTAL - WS-RUNNING-CENTS) / 100)
003620     END-IF.
003630     ADD 1 TO WS-SUB.
003640 2121-EXIT.
003650     EXIT.
003660*
003670*  2130 FILES THE CURRENT TRANSACTION'S ENTRIES INTO THE
003680*  RUN-WIDE ENTRY TABLE ONCE THE TRANSACTION HAS BALANCED, AND
003690*  ACCUMULATES THE TRANSACTION'S GROSS COST (THE SUM OF ITS
003700*  CREDIT ENTRIES) IN WS-TXN-GROSS-COST FOR THE 4000 CROSS-FOOT.
003710 2130-APPEND-ENTRIES.
003720     MOVE 1 TO WS-SUB.
003730     PERFORM 2131-APPEND-ONE-ENTRY THRU 2131-EXIT
003740         UNTIL WS-SUB > WS-TXN-ENTRY-COUNT.
003750 2130-EXIT.
003760     EXIT.
003770*
003780 2131-APPEND-ONE-ENTRY.
003790     ADD 1 TO WS-ENT-COUNT.
003800     MOVE WS-ENT-COUNT TO WS-ENT-ID (WS-ENT-COUNT).
003810     MOVE WS-TXN-ID TO WS-ENT-TXN-ID (WS-ENT-COUNT).
003820     MOVE WS-TXNE-ACCT (WS-SUB)
003830         TO WS-ENT-ACCT-ID (WS-ENT-COUNT).
003840     MOVE WS-TXNE-AMOUNT (WS-SUB)
003850         TO WS-ENT-AMOUNT (WS-ENT-COUNT).
003860     IF WS-TXNE-AMOUNT (WS-SUB) > ZERO
003870         ADD WS-TXNE-AMOUNT (WS-SUB) TO WS-TXN-GROSS-COST
003880     END-IF.
003890     MOVE EXP-DESC TO WS-ENT-DESC (WS-ENT-COUNT).
003900     ADD 1 TO WS-SUB.
003910 2131-EXIT.
003920     EXIT.
003930*
003940*  3000 ROUNDS AN INTEGER-CENTS DIVISION HALF-TO-EVEN (BANKERS
003950*  ROUNDING).  NO INTRINSIC FUNCTION IS USED - THE TIE CASE IS
003960*  RESOLVED BY TESTING THE PARITY OF THE TRUNCATED QUOTIENT.
003970 3000-ROUND-HALF-EVEN.
003980     DIVIDE WS-HE-DIVIDEND BY WS-HE-DIVISOR
003990         GIVING WS-HE-QUOTIENT
004000         REMAINDER WS-HE-REMAINDER.
004010     COMPUTE WS-HE-TWICE-REM = WS-HE-REMAINDER * 2.
004020     IF WS-HE-TWICE-REM > WS-HE-DIVISOR
004030         ADD 1 TO WS-HE-QUOTIENT
004040     ELSE
004050         IF WS-HE-TWICE-REM = WS-HE-DIVISOR
004060             DIVIDE WS-HE-QUOTIENT BY 2
004070                 GIVING WS-HE-PARITY-Q
004080                 REMAINDER WS-HE-PARITY-R
004090             IF WS-HE-PARITY-R NOT = ZERO
004100                 ADD 1 TO WS-HE-QUOTIENT
004110             END-IF
004120         END-IF
004130     END-IF.
004140 3000-EXIT.
004150     EXIT.
004160*
004170*  4000 ENFORCES THE LEDGER-CORE INVARIANTS - AT LEAST TWO
004180*  ENTRIES, A ZERO-SUM TRANSACTION, AND A GROSS COST (SUM OF
004190*  CREDIT ENTRIES, ACCUMULATED BACK IN 2131) THAT CROSS-FOOTS
004200*  TO THE EXPENSE AMOUNT - BEFORE THE ENTRIES ARE ALLOWED TO
004210*  REACH THE ENTRY TABLE.
004220 4000-VALIDATE-TXN.
004230     IF WS-TXN-ENTRY-COUNT < 2
004240         DISPLAY "TRP0100E TRANSACTION HAS FEWER THAN 2 "
004250             "ENTRIES - " EXP-DESC
004260         GO TO 9999-ABEND
004270     END-IF.
004280     MOVE ZERO TO WS-TXN-SUM.
004290     MOVE 1 TO WS-SUB2.
004300     PERFORM 4010-SUM-ENTRY THRU 4010-EXIT
004310         UNTIL WS-SUB2 > WS-TXN-ENTRY-COUNT.
004320     IF WS-TXN-SUM NOT = ZERO
004330         MOVE WS-TXN-SUM TO WS-AMOUNT-SIGNED
004340         DISPLAY "TRP0110E TRANSACTION OUT OF BALANCE - "
004350             EXP-DESC " IMBALANCE " WS-AMOUNT-SIGNED
004360         GO TO 9999-ABEND
004370     END-IF.
004380     IF WS-TXN-GROSS-COST NOT = EXP-AMOUNT
004390         MOVE WS-TXN-GROSS-COST TO WS-AMOUNT-SIGNED
004400         DISPLAY "TRP0120E GROSS COST CROSS-FOOT FAILED - "
004410             EXP-DESC " GROSS COST " WS-AMOUNT-SIGNED
004420         GO TO 9999-ABEND
004430     END-IF.
004440 4000-EXIT.
004450     EXIT.
004460*
004470 4010-SUM-ENTRY.
004480     ADD WS-TXNE-AMOUNT (WS-SUB2) TO WS-TXN-SUM.
004490     ADD 1 TO WS-SUB2.
004500 4010-EXIT.
004510     EXIT.
004520*
004530*  5000 PRINTS ONE STATEMENT BLOCK PER PARTICIPANT, IN THE
004540*  PARTICIPANT MASTER LOAD ORDER, FOLLOWED BY THE GRAND TOTAL
004550*  CONTROL LINE.
004560 5000-PRINT-STATEMENTS.
004570     MOVE ZERO TO WS-GRAND-TOTAL.
004580     MOVE 1 TO WS-SUB.
004590     PERFORM 5100-PRINT-ONE-PARTICIPANT THRU 5100-EXIT
004600         UNTIL WS-SUB > WS-PART-COUNT.
004610     PERFORM 5900-PRINT-CONTROL-TOTAL THRU 5900-EXIT.
004620 5000-EXIT.
004630     EXIT.
004640*
004650 5100-PRINT-ONE-PARTICIPANT.
004660     MOVE SPACES TO WS-STMT-NAME-LINE.
004670     MOVE WS-PART-NAME (WS-SUB) TO WS-SNL-NAME.
004680     WRITE STATEMENT-LINE FROM WS-STMT-NAME-LINE.
004690     MOVE SPACES TO WS-STMT-ID-LINE.
004700     MOVE WS-PART-ID (WS-SUB) TO WS-SIL-ID.
004710     WRITE STATEMENT-LINE FROM WS-STMT-ID-LINE.
004720     MOVE ZERO TO WS-PART-BALANCE.
004730     MOVE 1 TO WS-SUB2.
004740     PERFORM 5110-PRINT-ONE-ENTRY THRU 5110-EXIT
004750         UNTIL WS-SUB2 > WS-ENT-COUNT.
004760     MOVE SPACES TO WS-STMT-BALANCE-LINE.
004770     MOVE WS-PART-BALANCE TO WS-SBL-AMOUNT.
004780     WRITE STATEMENT-LINE FROM WS-STMT-BALANCE-LINE.
004790     ADD WS-PART-BALANCE TO WS-GRAND-TOTAL.
004800     ADD 1 TO WS-SUB.
004810 5100-EXIT.
004820     EXIT.
004830*
004840 5110-PRINT-ONE-ENTRY.
004850     IF WS-ENT-ACCT-ID (WS-SUB2) = WS-PART-ID (WS-SUB)
004860         MOVE SPACES TO WS-STMT-ENTRY-LINE
004870         MOVE WS-ENT-DESC (WS-SUB2) TO WS-SEL-DESC
004880         MOVE WS-ENT-AMOUNT (WS-SUB2) TO WS-SEL-AMOUNT
004890         WRITE STATEMENT-LINE FROM WS-STMT-ENTRY-LINE
004900         ADD WS-ENT-AMOUNT (WS-SUB2) TO WS-PART-BALANCE
004910     END-IF.
004920     ADD 1 TO WS-SUB2.
004930 5110-EXIT.
004940     EXIT.
004950*
004960 5900-PRINT-CONTROL-TOTAL.
004970     MOVE SPACES TO WS-STMT-CONTROL-LINE.
004980     MOVE WS-GRAND-TOTAL TO WS-SCL-AMOUNT.
004990     WRITE STATEMENT-LINE FROM WS-STMT-CONTROL-LINE.
005000 5900-EXIT.
005010     EXIT.
005020*
005030 0900-TERMINATE.
005040     CLOSE PARTICIPANT-FILE
005050           EXPENSE-FILE
005060           STATEMENT-FILE.
005070 0900-EXIT.
005080     EXIT.
005090*
005100 9999-ABEND.
005110     CLOSE PARTICIPANT-FILE
005120           EXPENSE-FILE
005130           STATEMENT-FILE.
005140     MOVE 16 TO RETURN-CODE.
005150     STOP RUN.
005160 9999-EXIT.
005170     EXIT.
