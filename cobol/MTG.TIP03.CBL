000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MORTGAGE-SOLVER-RUN.
000120 AUTHOR. D K WALTERS.
000130 INSTALLATION. DST FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 09/14/1988.
000150 DATE-COMPILED. 09/14/1988.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  MTG.TIP03 - MORTGAGE SOLVER RUN.
000200*  GIVEN A CONTROL CARD NAMING THE UNKNOWN AND SUPPLYING THE
000210*  REMAINING QUANTITIES, SOLVES THE CLOSED-FORM FORMULA FOR
000220*  HOME VALUE, DOWN PAYMENT, MONTHLY PAYMENT, OR THE PAYMENT
000230*  FRACTION PER UNIT HOME VALUE, AND PRINTS THE RESULT.
000240*****************************************************************
000250*                     C H A N G E   L O G
000260*-----------------------------------------------------------------
000270* DATE     BY    REQUEST    DESCRIPTION
000280*-----------------------------------------------------------------
000290* 09/14/88 DKW   S0061-88   ORIGINAL PROGRAM - PAYMENT SOLVE ONLY.
000300* 02/02/89 DKW   S0095-89   ADDED HOME VALUE AND DOWN PAYMENT.
000310* 07/19/90 RLM   S0138-90   ADDED TAX AND INSURANCE CARRYING RATE.
000320* 04/05/93 JAT   S0204-93   ADDED PAYMENT-FRACTION FUNCTION CODE.
000330* 11/11/94 JAT   S0241-94   DEFAULT TERM OF 360 MONTHS ADOPTED.
000340* 12/01/98 RLM   Y2K-0041   YEAR 2000 DATE FIELD REVIEW - CCYY
000350*                           ADOPTED FOR WS-RUN-DATE-AREA.
000360* 02/26/99 RLM   Y2K-0041   Y2K SIGN-OFF - NO 2-DIGIT YEAR FIELDS
000370*                           REMAIN IN THIS PROGRAM.
000380* 08/21/00 DKW   S0359-00   CONTROL CARD FILE STATUS CHECKS.
000390* 03/11/02 DKW   S0388-02   COMMENT CLEANUP PER AUDIT REQUEST.
000400* 10/14/04 PNG   S0416-04   SOLVED MONEY RESULT NOW ROUNDS
000410*                           HALF-EVEN, NOT PLAIN ROUNDED.
000420*-----------------------------------------------------------------
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-4381.
000470 OBJECT-COMPUTER. IBM-4381.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS NUMERIC-ID IS "0123456789".
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT CONTROL-CARD-FILE ASSIGN TO MTGCARD
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-CARD-FS.
000560     SELECT REPORT-FILE ASSIGN TO MTGRPT
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-RPT-FS.
000590*
000600 DATA DIVISION.
000610 FILE SECTION.
000620*
000630*  CONTROL CARD - FUNCTION CODE PLUS THE KNOWN QUANTITIES.
000640*  NOT EVERY FIELD IS MEANINGFUL FOR EVERY FUNCTION CODE - SEE
000650*  THE 2000 SERIES PARAGRAPHS FOR WHICH FIELDS EACH CODE USES.
000660 FD  CONTROL-CARD-FILE
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 80 CHARACTERS.
000690 01  CONTROL-CARD-REC.
000700     05  CC-FUNCTION-CD             PIC X(1).
000710         88  CC-SOLVE-HOME-VALUE           VALUE "V".
000720         88  CC-SOLVE-DOWN-PAYMENT          VALUE "D".
000730         88  CC-SOLVE-MONTHLY-PAYMENT       VALUE "P".
000740         88  CC-SOLVE-PAYMENT-FRACTION      VALUE "F".
000750     05  CC-HOME-VALUE              PIC S9(9)V99.
000760     05  CC-DOWN-PAYMENT            PIC S9(9)V99.
000770     05  CC-MONTHLY-PAYMENT         PIC S9(9)V99.
000780     05  CC-DOWN-PAYMENT-FRACTION   PIC 9(1)V9(8).
000790     05  CC-ANNUAL-RATE             PIC 9(1)V9(8).
000800     05  CC-ANNUAL-TAX-RATE         PIC 9(1)V9(8).
000810     05  CC-ANNUAL-INS-RATE         PIC 9(1)V9(8).
000820     05  CC-TERM-MONTHS             PIC 9(4).
000830     05  CC-TERM-SUPPLIED           PIC X(1).
000840         88  CC-TERM-DEFAULTED              VALUE "N".
000850         88  CC-TERM-GIVEN                   VALUE "Y".
000860     05  FILLER                     PIC X(14).
000870*
000880*  SOLUTION REPORT - ONE LINE NAMING THE FUNCTION AND RESULT.
000890 FD  REPORT-FILE
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 132 CHARACTERS.
000920 01  REPORT-LINE                    PIC X(132).
000930*
000940 WORKING-STORAGE SECTION.
000950*
000960 77  WS-TERM-MONTHS                 PIC 9(4) COMP VALUE 360.
000970 77  WS-SUB                         PIC 9(4) COMP VALUE ZERO.
000980*
000990 01  WS-FILE-STATUS-AREA.
001000     05  WS-CARD-FS                 PIC X(2).
001010     05  WS-RPT-FS                  PIC X(2).
001020     05  FILLER                     PIC X(12).
001030*
001040*  RUN-DATE AREA - CARRIED FOR REPORT HEADING USE.  THE
001050*  8-DIGIT CCYYMMDD VIEW REDEFINES THE BROKEN-DOWN VIEW.
001060 01  WS-RUN-DATE-AREA.
001070     05  WS-RUN-DATE-BRK.
001080         10  WS-RUN-CC              PIC 9(2).
001090         10  WS-RUN-YY              PIC 9(2).
001100         10  WS-RUN-MM              PIC 9(2).
001110         10  WS-RUN-DD              PIC 9(2).
001120     05  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-BRK
001130                                    PIC 9(8).
001140     05  FILLER                     PIC X(4).
001150*
001160*  RATE WORK AREA - THE MONTHLY CARRYING RATE K = (T+I)/12 IS
001170*  HELD HERE ALONGSIDE THE MONTHLY INTEREST RATE.  THE ALPHA
001180*  VIEW OF THE MONTHLY RATE IS USED ONLY WHEN IT IS EDITED
001190*  INTO A DISPLAY MESSAGE.
001200 01  WS-RATE-WORK-AREA.
001210     05  WS-MONTHLY-RATE            PIC S9(3)V9(8).
001220     05  WS-MONTHLY-RATE-ALPHA REDEFINES WS-MONTHLY-RATE
001230                                    PIC X(12).
001240     05  WS-CARRYING-RATE           PIC S9(3)V9(8).
001250     05  FILLER                     PIC X(6).
001260*
001270*  ANNUITY FACTOR WORK AREA - SHARED FORMULA WITH AMT.TIP02,
001280*  A(R,N) = R / (1 - (1+R)**(-N)), BUILT BY REPEATED
001290*  MULTIPLICATION.
001300 01  WS-ANNUITY-WORK-AREA.
001310     05  WS-ONE-PLUS-RATE           PIC S9(3)V9(8).
001320     05  WS-COMPOUND-FACTOR         PIC S9(3)V9(8).
001330     05  WS-DISCOUNT-FACTOR         PIC S9(3)V9(8).
001340     05  WS-ANNUITY-FACTOR          PIC S9(3)V9(8).
001350     05  WS-ANNUITY-FACTOR-ALPHA REDEFINES WS-ANNUITY-FACTOR
001360                                    PIC X(12).
001370     05  FILLER                     PIC X(4).
001380*
001390 01  WS-RESULT-AREA.
001400     05  WS-RESULT-AMOUNT           PIC S9(9)V99.
001410     05  WS-RESULT-FRACTION         PIC S9(3)V9(8).
001420     05  FILLER                     PIC X(6).
001430*
001440*  RESULT HALF-EVEN WORK AREA.  THE SOLVED AMOUNT IS CARRIED TWO
001450*  DECIMAL PLACES BEYOND THE REPORTED CENTS SO THIS AREA CAN
001460*  ROUND IT BACK DOWN HALF-EVEN - PLAIN COMPUTE ... ROUNDED ON
001470*  THIS COMPILER RELEASE ROUNDS AWAY FROM ZERO, NOT TO EVEN, THE
001480*  SAME DEFECT DOCUMENTED IN THE POSTING RUN'S PRESENT VALUE
001490*  ROUTINE.
001500 01  WS-RESULT-PRECISION-AREA.
001510     05  WS-RESULT-RAW              PIC S9(9)V9(4).
001520     05  WS-HE-DIVIDEND             PIC S9(13) COMP.
001530     05  WS-HE-DIVISOR              PIC S9(3)  COMP VALUE 100.
001540     05  WS-HE-QUOTIENT             PIC S9(13) COMP.
001550     05  WS-HE-REMAINDER            PIC S9(13) COMP.
001560     05  WS-HE-TWICE-REM            PIC S9(13) COMP.
001570     05  WS-HE-PARITY-Q             PIC S9(13) COMP.
001580     05  WS-HE-PARITY-R             PIC S9(13) COMP.
001590     05  FILLER                     PIC X(4).
001600*
001610 01  WS-REPORT-LABEL-LINE.
001620     05  FILLER                     PIC X(2)  VALUE SPACES.
001630     05  WS-RLL-LABEL               PIC X(30).
001640     05  FILLER                     PIC X(2)  VALUE SPACES.
001650     05  WS-RLL-AMOUNT              PIC -(9)9.99.
001660     05  FILLER                     PIC X(2)  VALUE SPACES.
001670     05  WS-RLL-FRACTION            PIC -(3)9.99999999.
001680     05  FILLER                     PIC X(72) VALUE SPACES.
001690*
001700 PROCEDURE DIVISION.
001710*
001720 0000-MAIN-CONTROL.
001730     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001740     PERFORM 1000-COMPUTE-ANNUITY-FACTOR THRU 1000-EXIT.
001750     PERFORM 2000-SOLVE-FUNCTION THRU 2000-EXIT.
001760     PERFORM 3000-PRINT-RESULT THRU 3000-EXIT.
001770     PERFORM 0900-TERMINATE THRU 0900-EXIT.
001780     STOP RUN.
001790*
001800 0100-INITIALIZE.
001810     OPEN INPUT CONTROL-CARD-FILE
001820          OUTPUT REPORT-FILE.
001830     IF WS-CARD-FS NOT = "00"
001840         DISPLAY "MTG0001E CONTROL-CARD-FILE OPEN FAILED "
001850             WS-CARD-FS
001860         GO TO 9999-ABEND
001870     END-IF.
001880     READ CONTROL-CARD-FILE
001890         AT END
001900             DISPLAY "MTG0002E NO CONTROL CARD PRESENT"
001910             GO TO 9999-ABEND
001920     END-READ.
001930     IF CC-TERM-GIVEN
001940         MOVE CC-TERM-MONTHS TO WS-TERM-MONTHS
001950     END-IF.
001960     COMPUTE WS-CARRYING-RATE =
001970         (CC-ANNUAL-TAX-RATE + CC-ANNUAL-INS-RATE) / 12.
001980     COMPUTE WS-MONTHLY-RATE = CC-ANNUAL-RATE / 12.
001990 0100-EXIT.
002000     EXIT.
002010*
002020*  1000 BUILDS THE LEVEL-PAYMENT ANNUITY FACTOR FOR THE
002030*  MONTHLY RATE OVER THE LOAN TERM - IDENTICAL FORMULA TO
002040*  AMT.TIP02, RESTATED HERE SO THIS PROGRAM STANDS ALONE.
002050 1000-COMPUTE-ANNUITY-FACTOR.
002060     MOVE 1 TO WS-COMPOUND-FACTOR.
002070     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE.
002080     MOVE 1 TO WS-SUB.
002090     PERFORM 1100-RAISE-POWER THRU 1100-EXIT
002100         UNTIL WS-SUB > WS-TERM-MONTHS.
002110     COMPUTE WS-DISCOUNT-FACTOR = 1 / WS-COMPOUND-FACTOR.
002120     COMPUTE WS-ANNUITY-FACTOR =
002130         WS-MONTHLY-RATE / (1 - WS-DISCOUNT-FACTOR).
002140 1000-EXIT.
002150     EXIT.
002160*
002170 1100-RAISE-POWER.
002180     COMPUTE WS-COMPOUND-FACTOR ROUNDED =
002190         WS-COMPOUND-FACTOR * WS-ONE-PLUS-RATE.
002200     ADD 1 TO WS-SUB.
002210 1100-EXIT.
002220     EXIT.
002230*
002240 2000-SOLVE-FUNCTION.
002250     IF CC-SOLVE-HOME-VALUE
002260         PERFORM 2100-SOLVE-HOME-VALUE THRU 2100-EXIT
002270     ELSE
002280         IF CC-SOLVE-DOWN-PAYMENT
002290             PERFORM 2200-SOLVE-DOWN-PAYMENT THRU 2200-EXIT
002300         ELSE
002310             IF CC-SOLVE-MONTHLY-PAYMENT
002320                 PERFORM 2300-SOLVE-MONTHLY-PAYMENT THRU 2300-EXIT
002330             ELSE
002340                 PERFORM 2400-SOLVE-PAYMENT-FRACTION
002350                     THRU 2400-EXIT
002360             END-IF
002370         END-IF
002380     END-IF.
002390 2000-EXIT.
002400     EXIT.
002410*
002420*  2100 SOLVES HOME VALUE GIVEN DOWN PAYMENT D AND MONTHLY
002430*  PAYMENT P:  V = (P + D*A) / (K + A).
002440 2100-SOLVE-HOME-VALUE.
002450     COMPUTE WS-RESULT-RAW =
002460         (CC-MONTHLY-PAYMENT +
002470             CC-DOWN-PAYMENT * WS-ANNUITY-FACTOR)
002480             / (WS-CARRYING-RATE + WS-ANNUITY-FACTOR).
002490     PERFORM 2900-ROUND-RESULT-HALF-EVEN THRU 2900-EXIT.
002500 2100-EXIT.
002510     EXIT.
002520*
002530*  2200 SOLVES DOWN PAYMENT GIVEN HOME VALUE V AND MONTHLY
002540*  PAYMENT P:  D = V - (P - V*K) / A.
002550 2200-SOLVE-DOWN-PAYMENT.
002560     COMPUTE WS-RESULT-RAW =
002570         CC-HOME-VALUE -
002580             (CC-MONTHLY-PAYMENT -
002590                 CC-HOME-VALUE * WS-CARRYING-RATE)
002600                 / WS-ANNUITY-FACTOR.
002610     PERFORM 2900-ROUND-RESULT-HALF-EVEN THRU 2900-EXIT.
002620 2200-EXIT.
002630     EXIT.
002640*
002650*  2300 SOLVES MONTHLY PAYMENT GIVEN HOME VALUE V AND DOWN
002660*  PAYMENT D:  P = (V - D)*A + V*K.
002670 2300-SOLVE-MONTHLY-PAYMENT.
002680     COMPUTE WS-RESULT-RAW =
002690         (CC-HOME-VALUE - CC-DOWN-PAYMENT) * WS-ANNUITY-FACTOR
002700             + CC-HOME-VALUE * WS-CARRYING-RATE.
002710     PERFORM 2900-ROUND-RESULT-HALF-EVEN THRU 2900-EXIT.
002720 2300-EXIT.
002730     EXIT.
002740*
002750*  2400 SOLVES THE MONTHLY COST PER UNIT HOME VALUE GIVEN A
002760*  DOWN-PAYMENT FRACTION D OF HOME VALUE:
002770*  COST = (1 - D) * A + K.
002780 2400-SOLVE-PAYMENT-FRACTION.
002790     COMPUTE WS-RESULT-FRACTION ROUNDED =
002800         (1 - CC-DOWN-PAYMENT-FRACTION) * WS-ANNUITY-FACTOR
002810             + WS-CARRYING-RATE.
002820 2400-EXIT.
002830     EXIT.
002840*
002850*  2900 QUANTIZES WS-RESULT-RAW (FOUR DECIMAL PLACES) TO CENTS
002860*  USING THE SAME HALF-EVEN TECHNIQUE AS THE LEDGER AND POSTING
002870*  RUNS - NO ROUNDED MODE CLAUSE IS USED, SINCE THIS COMPILER
002880*  RELEASE ROUNDS ORDINARY ROUNDED RESULTS AWAY FROM ZERO, NOT
002890*  TO EVEN.
002900 2900-ROUND-RESULT-HALF-EVEN.
002910     COMPUTE WS-HE-DIVIDEND = WS-RESULT-RAW * 10000.
002920     DIVIDE WS-HE-DIVIDEND BY WS-HE-DIVISOR
002930         GIVING WS-HE-QUOTIENT
002940         REMAINDER WS-HE-REMAINDER.
002950     COMPUTE WS-HE-TWICE-REM = WS-HE-REMAINDER * 2.
002960     IF WS-HE-TWICE-REM > WS-HE-DIVISOR
002970         ADD 1 TO WS-HE-QUOTIENT
002980     ELSE
002990         IF WS-HE-TWICE-REM = WS-HE-DIVISOR
003000             DIVIDE WS-HE-QUOTIENT BY 2
003010                 GIVING WS-HE-PARITY-Q
003020                 REMAINDER WS-HE-PARITY-R
003030             IF WS-HE-PARITY-R NOT = ZERO
003040                 ADD 1 TO WS-HE-QUOTIENT
003050             END-IF
003060         END-IF
003070     END-IF.
003080     COMPUTE WS-RESULT-AMOUNT = WS-HE-QUOTIENT / 100.
003090 2900-EXIT.
003100     EXIT.
003110*
003120 3000-PRINT-RESULT.
003130     MOVE SPACES TO WS-REPORT-LABEL-LINE.
003140     IF CC-SOLVE-HOME-VALUE
003150         MOVE "HOME VALUE" TO WS-RLL-LABEL
003160         MOVE WS-RESULT-AMOUNT TO WS-RLL-AMOUNT
003170     ELSE
003180         IF CC-SOLVE-DOWN-PAYMENT
003190             MOVE "DOWN PAYMENT" TO WS-RLL-LABEL
003200             MOVE WS-RESULT-AMOUNT TO WS-RLL-AMOUNT
003210         ELSE
003220             IF CC-SOLVE-MONTHLY-PAYMENT
003230                 MOVE "MONTHLY PAYMENT" TO WS-RLL-LABEL
003240                 MOVE WS-RESULT-AMOUNT TO WS-RLL-AMOUNT
003250             ELSE
003260                 MOVE "PAYMENT FRACTION PER UNIT VALUE"
003270                     TO WS-RLL-LABEL
003280                 MOVE WS-RESULT-FRACTION TO WS-RLL-FRACTION
003290             END-IF
003300         END-IF
003310     END-IF.
003320     WRITE REPORT-LINE FROM WS-REPORT-LABEL-LINE.
003330 3000-EXIT.
003340     EXIT.
003350*
003360 0900-TERMINATE.
003370     CLOSE CONTROL-CARD-FILE
003380           REPORT-FILE.
003390 0900-EXIT.
003400     EXIT.
003410*
003420 9999-ABEND.
003430     CLOSE CONTROL-CARD-FILE
003440           REPORT-FILE.
003450     MOVE 16 TO RETURN-CODE.
003460     STOP RUN.
003470 9999-EXIT.
003480     EXIT.
