000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. AMORTIZATION-SCHEDULE-RUN.
000120 AUTHOR. R L MASTERS.
000130 INSTALLATION. DST FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 05/11/1987.
000150 DATE-COMPILED. 05/11/1987.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  AMT.TIP02 - LOAN AMORTIZATION SCHEDULE RUN.
000200*  GIVEN A PER-PERIOD RATE AND A TERM (CONTROL CARD INPUT),
000210*  COMPUTES THE ANNUITY FACTOR AND BUILDS THE FULL PERIOD BY
000220*  PERIOD SCHEDULE OF INTEREST, PRINCIPAL, BALANCE AND
000230*  CUMULATIVE TOTALS ON A UNIT-PRINCIPAL BASIS.  CALLERS SCALE
000240*  THE PRINTED FACTORS BY THE ACTUAL LOAN AMOUNT.
000250*****************************************************************
000260*                     C H A N G E   L O G
000270*-----------------------------------------------------------------
000280* DATE     BY    REQUEST    DESCRIPTION
000290*-----------------------------------------------------------------
000300* 05/11/87 RLM   S0009-87   ORIGINAL PROGRAM - 360 MONTH TABLE.
000310* 08/03/87 RLM   S0022-87   MOVED PERIOD COUNT TO CONTROL CARD.
000320* 02/27/89 DKW   S0096-89   EXPANDED RATE PRECISION TO 8 DECIMAL.
000330* 06/14/90 DKW   S0131-90   ADDED CUMULATIVE PRINCIPAL COLUMN.
000340* 01/22/92 JAT   S0177-92   CORRECTED FINAL-PERIOD REPEAT LINE.
000350* 09/09/93 JAT   S0210-93   SCHEDULE TABLE RAISED TO 480 PERIODS.
000360* 12/01/98 RLM   Y2K-0041   YEAR 2000 DATE FIELD REVIEW - CCYY
000370*                           ADOPTED FOR WS-RUN-DATE-AREA.
000380* 02/26/99 RLM   Y2K-0041   Y2K SIGN-OFF - NO 2-DIGIT YEAR FIELDS
000390*                           REMAIN IN THIS PROGRAM.
000400* 07/18/00 DKW   S0348-00   CONTROL CARD FILE STATUS CHECKS.
000410* 03/11/02 DKW   S0388-02   COMMENT CLEANUP PER AUDIT REQUEST.
000420* 10/14/04 PNG   S0415-04   COMPOUND FACTOR AND PERIOD INTEREST
000430*                           NOW ROUND HALF-EVEN, NOT ROUNDED.
000440*-----------------------------------------------------------------
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-4381.
000490 OBJECT-COMPUTER. IBM-4381.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS NUMERIC-ID IS "0123456789".
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT CONTROL-CARD-FILE ASSIGN TO AMTCARD
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WS-CARD-FS.
000580     SELECT REPORT-FILE ASSIGN TO AMTRPT
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-RPT-FS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640*
000650*  CONTROL CARD - PER-PERIOD RATE AND TERM FOR ONE SCHEDULE RUN.
000660 FD  CONTROL-CARD-FILE
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 18 CHARACTERS.
000690 01  CONTROL-CARD-REC.
000700     05  CC-RATE                    PIC 9(1)V9(8).
000710     05  CC-PERIODS                 PIC 9(4).
000720     05  CC-PERIODS-SUPPLIED        PIC X(1).
000730         88  CC-PERIODS-DEFAULTED          VALUE "N".
000740         88  CC-PERIODS-GIVEN               VALUE "Y".
000750*
000760*  SCHEDULE REPORT - ONE LINE PER PERIOD PLUS THE FINAL
000770*  CUMULATIVE TOTALS LINE.
000780 FD  REPORT-FILE
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 132 CHARACTERS.
000810 01  REPORT-LINE                    PIC X(132).
000820*
000830 WORKING-STORAGE SECTION.
000840*
000850 77  WS-PERIOD-CT                   PIC 9(4) COMP VALUE ZERO.
000860 77  WS-TERM-PERIODS                PIC 9(4) COMP VALUE 360.
000870 77  WS-SUB                         PIC 9(4) COMP VALUE ZERO.
000880 77  WS-SUB-NEXT                    PIC 9(4) COMP VALUE ZERO.
000890*
000900 01  WS-FILE-STATUS-AREA.
000910     05  WS-CARD-FS                 PIC X(2).
000920     05  WS-RPT-FS                  PIC X(2).
000930     05  FILLER                     PIC X(12).
000940*
000950*  RUN-DATE AREA - CARRIED FOR REPORT HEADING USE.  THE
000960*  8-DIGIT CCYYMMDD VIEW REDEFINES THE BROKEN-DOWN VIEW.
000970 01  WS-RUN-DATE-AREA.
000980     05  WS-RUN-DATE-BRK.
000990         10  WS-RUN-CC              PIC 9(2).
001000         10  WS-RUN-YY              PIC 9(2).
001010         10  WS-RUN-MM              PIC 9(2).
001020         10  WS-RUN-DD              PIC 9(2).
001030     05  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-BRK
001040                                    PIC 9(8).
001050     05  FILLER                     PIC X(4).
001060*
001070*  RATE WORK AREA - THE CENTS-LIKE ALPHA VIEW IS USED ONLY
001080*  WHEN THE RATE MUST BE EDITED INTO A DISPLAY MESSAGE.
001090 01  WS-RATE-AREA.
001100     05  WS-RATE                    PIC S9(3)V9(8).
001110     05  WS-RATE-ALPHA REDEFINES WS-RATE
001120                                    PIC X(12).
001130     05  FILLER                     PIC X(6).
001140*
001150*  ANNUITY FACTOR WORK AREA.
001160*  A(R,N) = R / (1 - (1+R)**(-N)), BUILT BY REPEATED
001170*  MULTIPLICATION SINCE THIS ERA'S COMPILER HAS NO INTRINSIC
001180*  EXPONENTIATION-BY-NEGATIVE-POWER FUNCTION AVAILABLE HERE.
001190 01  WS-ANNUITY-WORK-AREA.
001200     05  WS-ONE-PLUS-RATE           PIC S9(3)V9(8).
001210     05  WS-COMPOUND-FACTOR         PIC S9(3)V9(8).
001220     05  WS-DISCOUNT-FACTOR         PIC S9(3)V9(8).
001230     05  WS-ANNUITY-FACTOR          PIC S9(3)V9(8).
001240     05  WS-ANNUITY-FACTOR-ALPHA REDEFINES WS-ANNUITY-FACTOR
001250                                    PIC X(12).
001260     05  FILLER                     PIC X(4).
001270*
001280*  RATE-SPACE HALF-EVEN WORK AREA.  THE COMPOUND FACTOR AND THE
001290*  PER-PERIOD INTEREST ARE CARRIED TWO DECIMAL PLACES BEYOND THE
001300*  EIGHT-DECIMAL SCHEDULE PRECISION SO THIS AREA CAN ROUND THEM
001310*  BACK DOWN HALF-EVEN - PLAIN COMPUTE ... ROUNDED ON THIS
001320*  COMPILER RELEASE ROUNDS AWAY FROM ZERO, NOT TO EVEN, THE SAME
001330*  DEFECT DOCUMENTED IN THE POSTING RUN'S PRESENT VALUE ROUTINE.
001340 01  WS-RATE-PRECISION-AREA.
001350     05  WS-COMPOUND-RAW            PIC S9(3)V9(10).
001360     05  WS-INTEREST-RAW            PIC S9(3)V9(10).
001370     05  WS-RHE-DIVIDEND            PIC S9(15) COMP.
001380     05  WS-RHE-DIVISOR             PIC S9(3)  COMP VALUE 100.
001390     05  WS-RHE-QUOTIENT            PIC S9(15) COMP.
001400     05  WS-RHE-REMAINDER           PIC S9(15) COMP.
001410     05  WS-RHE-TWICE-REM           PIC S9(15) COMP.
001420     05  WS-RHE-PARITY-Q            PIC S9(15) COMP.
001430     05  WS-RHE-PARITY-R            PIC S9(15) COMP.
001440     05  FILLER                     PIC X(4).
001450*
001460 01  WS-SCHEDULE-TABLE.
001470     05  WS-SCH-ROW OCCURS 480 TIMES.
001480         10  WS-SCH-PERIOD          PIC 9(4).
001490         10  WS-SCH-BALANCE         PIC S9(3)V9(8).
001500         10  WS-SCH-INTEREST        PIC S9(3)V9(8).
001510         10  WS-SCH-PRINCIPAL       PIC S9(3)V9(8).
001520         10  WS-SCH-CUM-INT         PIC S9(3)V9(8).
001530         10  WS-SCH-CUM-PRIN        PIC S9(3)V9(8).
001540         10  FILLER                 PIC X(4).
001550*
001560 01  WS-REPORT-HEADING-LINE.
001570     05  FILLER                     PIC X(2)  VALUE SPACES.
001580     05  FILLER                     PIC X(20)
001590         VALUE "AMORTIZATION SCHEDULE".
001600     05  FILLER                     PIC X(110) VALUE SPACES.
001610*
001620 01  WS-REPORT-DETAIL-LINE.
001630     05  FILLER                     PIC X(2)  VALUE SPACES.
001640     05  WS-RDL-PERIOD              PIC ZZZ9.
001650     05  FILLER                     PIC X(2)  VALUE SPACES.
001660     05  WS-RDL-BALANCE             PIC -(3)9.99999999.
001670     05  FILLER                     PIC X(2)  VALUE SPACES.
001680     05  WS-RDL-INTEREST            PIC -(3)9.99999999.
001690     05  FILLER                     PIC X(2)  VALUE SPACES.
001700     05  WS-RDL-PRINCIPAL           PIC -(3)9.99999999.
001710     05  FILLER                     PIC X(2)  VALUE SPACES.
001720     05  WS-RDL-CUM-INT             PIC -(3)9.99999999.
001730     05  FILLER                     PIC X(2)  VALUE SPACES.
001740     05  WS-RDL-CUM-PRIN            PIC -(3)9.99999999.
001750     05  FILLER                     PIC X(40) VALUE SPACES.
001760*
001770 PROCEDURE DIVISION.
001780*
001790 0000-MAIN-CONTROL.
001800     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001810     PERFORM 1000-COMPUTE-ANNUITY-FACTOR THRU 1000-EXIT.
001820     PERFORM 2000-BUILD-SCHEDULE THRU 2000-EXIT.
001830     PERFORM 3000-PRINT-SCHEDULE THRU 3000-EXIT.
001840     PERFORM 0900-TERMINATE THRU 0900-EXIT.
001850     STOP RUN.
001860*
001870 0100-INITIALIZE.
001880     OPEN INPUT CONTROL-CARD-FILE
001890          OUTPUT REPORT-FILE.
001900     IF WS-CARD-FS NOT = "00"
001910         DISPLAY "AMT0001E CONTROL-CARD-FILE OPEN FAILED "
001920             WS-CARD-FS
001930         GO TO 9999-ABEND
001940     END-IF.
001950     READ CONTROL-CARD-FILE
001960         AT END
001970             DISPLAY "AMT0002E NO CONTROL CARD PRESENT"
001980             GO TO 9999-ABEND
001990     END-READ.
002000     MOVE CC-RATE TO WS-RATE.
002010     IF CC-PERIODS-GIVEN
002020         MOVE CC-PERIODS TO WS-TERM-PERIODS
002030     END-IF.
002040 0100-EXIT.
002050     EXIT.
002060*
002070*  1000 BUILDS THE LEVEL-PAYMENT ANNUITY FACTOR
002080*  A(R,N) = R / (1 - (1+R)**(-N)) BY RAISING (1+R) TO THE
002090*  N-TH POWER THROUGH REPEATED MULTIPLICATION AND THEN
002100*  DIVIDING THE RESULT INTO 1 TO GET THE DISCOUNT FACTOR.
002110 1000-COMPUTE-ANNUITY-FACTOR.
002120     MOVE 1 TO WS-COMPOUND-FACTOR.
002130     COMPUTE WS-ONE-PLUS-RATE = 1 + WS-RATE.
002140     MOVE 1 TO WS-SUB.
002150     PERFORM 1100-RAISE-POWER THRU 1100-EXIT
002160         UNTIL WS-SUB > WS-TERM-PERIODS.
002170     COMPUTE WS-DISCOUNT-FACTOR = 1 / WS-COMPOUND-FACTOR.
002180     COMPUTE WS-ANNUITY-FACTOR =
002190         WS-RATE / (1 - WS-DISCOUNT-FACTOR).
002200 1000-EXIT.
002210     EXIT.
002220*
002230 1100-RAISE-POWER.
002240     COMPUTE WS-COMPOUND-RAW =
002250         WS-COMPOUND-FACTOR * WS-ONE-PLUS-RATE.
002260     COMPUTE WS-RHE-DIVIDEND = WS-COMPOUND-RAW * 10000000000.
002270     PERFORM 1900-ROUND-RATE-HALF-EVEN THRU 1900-EXIT.
002280     COMPUTE WS-COMPOUND-FACTOR = WS-RHE-QUOTIENT / 100000000.
002290     ADD 1 TO WS-SUB.
002300 1100-EXIT.
002310     EXIT.
002320*
002330*  1900 ROUNDS A RATE-SPACE VALUE CARRIED TEN DECIMALS (ALREADY
002340*  SCALED TO AN INTEGER IN WS-RHE-DIVIDEND) HALF-EVEN DOWN TO
002350*  THE EIGHT-DECIMAL SCHEDULE PRECISION - THE SAME TIE-BREAK
002360*  TEST THE LEDGER AND POSTING RUNS USE FOR CENTS ROUNDING.
002370 1900-ROUND-RATE-HALF-EVEN.
002380     DIVIDE WS-RHE-DIVIDEND BY WS-RHE-DIVISOR
002390         GIVING WS-RHE-QUOTIENT
002400         REMAINDER WS-RHE-REMAINDER.
002410     COMPUTE WS-RHE-TWICE-REM = WS-RHE-REMAINDER * 2.
002420     IF WS-RHE-TWICE-REM > WS-RHE-DIVISOR
002430         ADD 1 TO WS-RHE-QUOTIENT
002440     ELSE
002450         IF WS-RHE-TWICE-REM = WS-RHE-DIVISOR
002460             DIVIDE WS-RHE-QUOTIENT BY 2
002470                 GIVING WS-RHE-PARITY-Q
002480                 REMAINDER WS-RHE-PARITY-R
002490             IF WS-RHE-PARITY-R NOT = ZERO
002500                 ADD 1 TO WS-RHE-QUOTIENT
002510             END-IF
002520         END-IF
002530     END-IF.
002540 1900-EXIT.
002550     EXIT.
002560*
002570*  2000 CARRIES THE BALANCE FORWARD ONE PERIOD AT A TIME ON A
002580*  UNIT-PRINCIPAL BASIS, PERIODS 1 THROUGH N-1, STARTING FROM
002590*  A PERIOD-ZERO BALANCE OF 1 (HELD IN WS-SCH-ROW(1) FIRST
002600*  THEN OVERLAID AS THE TABLE FILLS).
002610 2000-BUILD-SCHEDULE.
002620     MOVE ZERO TO WS-PERIOD-CT.
002630     MOVE 1 TO WS-SCH-BALANCE (1).
002640     MOVE ZERO TO WS-SCH-INTEREST (1)
002650                  WS-SCH-PRINCIPAL (1)
002660                  WS-SCH-CUM-INT (1)
002670                  WS-SCH-CUM-PRIN (1).
002680     MOVE ZERO TO WS-SCH-PERIOD (1).
002690     MOVE 1 TO WS-SUB.
002700     PERFORM 2100-BUILD-ONE-PERIOD THRU 2100-EXIT
002710         UNTIL WS-SUB > WS-TERM-PERIODS - 1.
002720 2000-EXIT.
002730     EXIT.
002740*
002750 2100-BUILD-ONE-PERIOD.
002760     COMPUTE WS-SUB-NEXT = WS-SUB + 1.
002770     COMPUTE WS-INTEREST-RAW =
002780         WS-SCH-BALANCE (WS-SUB) * WS-RATE.
002790     COMPUTE WS-RHE-DIVIDEND = WS-INTEREST-RAW * 10000000000.
002800     PERFORM 1900-ROUND-RATE-HALF-EVEN THRU 1900-EXIT.
002810     COMPUTE WS-SCH-INTEREST (WS-SUB-NEXT) =
002820         WS-RHE-QUOTIENT / 100000000.
002830     COMPUTE WS-SCH-PRINCIPAL (WS-SUB-NEXT) =
002840         WS-ANNUITY-FACTOR - WS-SCH-INTEREST (WS-SUB-NEXT).
002850     COMPUTE WS-SCH-BALANCE (WS-SUB-NEXT) =
002860         WS-SCH-BALANCE (WS-SUB) - WS-SCH-PRINCIPAL (WS-SUB-NEXT).
002870     COMPUTE WS-SCH-CUM-INT (WS-SUB-NEXT) =
002880         WS-SCH-CUM-INT (WS-SUB) + WS-SCH-INTEREST (WS-SUB-NEXT).
002890     COMPUTE WS-SCH-CUM-PRIN (WS-SUB-NEXT) =
002900         WS-SCH-CUM-PRIN (WS-SUB)
002910             + WS-SCH-PRINCIPAL (WS-SUB-NEXT).
002920     MOVE WS-SUB TO WS-SCH-PERIOD (WS-SUB-NEXT).
002930     MOVE WS-SUB-NEXT TO WS-SUB.
002940 2100-EXIT.
002950     EXIT.
002960*
002970 3000-PRINT-SCHEDULE.
002980     MOVE SPACES TO WS-REPORT-HEADING-LINE.
002990     WRITE REPORT-LINE FROM WS-REPORT-HEADING-LINE.
003000     MOVE 1 TO WS-SUB.
003010     PERFORM 3100-PRINT-ONE-PERIOD THRU 3100-EXIT
003020         UNTIL WS-SUB > WS-TERM-PERIODS.
003030     PERFORM 3900-PRINT-FINAL-TOTALS THRU 3900-EXIT.
003040 3000-EXIT.
003050     EXIT.
003060*
003070 3100-PRINT-ONE-PERIOD.
003080     MOVE SPACES TO WS-REPORT-DETAIL-LINE.
003090     MOVE WS-SCH-PERIOD (WS-SUB) TO WS-RDL-PERIOD.
003100     MOVE WS-SCH-BALANCE (WS-SUB) TO WS-RDL-BALANCE.
003110     MOVE WS-SCH-INTEREST (WS-SUB) TO WS-RDL-INTEREST.
003120     MOVE WS-SCH-PRINCIPAL (WS-SUB) TO WS-RDL-PRINCIPAL.
003130     MOVE WS-SCH-CUM-INT (WS-SUB) TO WS-RDL-CUM-INT.
003140     MOVE WS-SCH-CUM-PRIN (WS-SUB) TO WS-RDL-CUM-PRIN.
003150     WRITE REPORT-LINE FROM WS-REPORT-DETAIL-LINE.
003160     ADD 1 TO WS-SUB.
003170 3100-EXIT.
003180     EXIT.
003190*
003200 3900-PRINT-FINAL-TOTALS.
003210     MOVE SPACES TO WS-REPORT-DETAIL-LINE.
003220     MOVE WS-SCH-PERIOD (WS-TERM-PERIODS) TO WS-RDL-PERIOD.
003230     MOVE WS-SCH-BALANCE (WS-TERM-PERIODS) TO WS-RDL-BALANCE.
003240     MOVE WS-SCH-INTEREST (WS-TERM-PERIODS) TO WS-RDL-INTEREST.
003250     MOVE WS-SCH-PRINCIPAL (WS-TERM-PERIODS)
003260         TO WS-RDL-PRINCIPAL.
003270     MOVE WS-SCH-CUM-INT (WS-TERM-PERIODS) TO WS-RDL-CUM-INT.
003280     MOVE WS-SCH-CUM-PRIN (WS-TERM-PERIODS) TO WS-RDL-CUM-PRIN.
003290     WRITE REPORT-LINE FROM WS-REPORT-DETAIL-LINE.
003300 3900-EXIT.
003310     EXIT.
003320*
003330 0900-TERMINATE.
003340     CLOSE CONTROL-CARD-FILE
003350           REPORT-FILE.
003360 0900-EXIT.
003370     EXIT.
003380*
003390 9999-ABEND.
003400     CLOSE CONTROL-CARD-FILE
003410           REPORT-FILE.
003420     MOVE 16 TO RETURN-CODE.
003430     STOP RUN.
003440 9999-EXIT.
003450     EXIT.
