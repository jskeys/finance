000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. DEBIT-CREDIT-LEDGER-RUN.
000120 AUTHOR. R L MERCER.
000130 INSTALLATION. DST FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 11/14/1990.
000150 DATE-COMPILED. 11/14/1990.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  DCL.R00805 - DEBIT/CREDIT LEDGER RUN.
000200*  BUILDS TWO-SIDED (DEBIT AND CREDIT) LEDGER TRANSACTIONS FROM
000210*  A CONTROL-CARD STREAM OF EQUITY-RAISE AND INVENTORY-PURCHASE
000220*  EVENTS, POSTS EACH LEG TO ITS ACCOUNT'S LEDGER, THEN ANSWERS
000230*  A BALANCE INQUIRY AS OF A GIVEN DATE - ASSET ACCOUNTS NET
000240*  DEBITS LESS CREDITS, LIABILITY ACCOUNTS NET CREDITS LESS
000250*  DEBITS.  PRINTS THE SAME STYLE TRIAL BALANCE AS THE EVENT
000260*  POSTING RUN.
000270*****************************************************************
000280*                     C H A N G E   L O G
000290*-----------------------------------------------------------------
000300* DATE     BY    REQUEST    DESCRIPTION
000310*-----------------------------------------------------------------
000320* 11/14/90 RLM   S0141-90   ORIGINAL PROGRAM - EQUITY RAISE AND
000330*                           INVENTORY PURCHASE EVENT BUILDERS.
000340* 05/06/91 RLM   S0150-91   CUMULATIVE SHARE COUNT ADDED.
000350* 01/22/93 DKW   S0191-93   BALANCE INQUIRY AS-OF DATE MOVED TO
000360*                           ITS OWN CONTROL CARD TYPE.
000370* 07/19/95 JAT   S0241-95   LEDGER TABLE RAISED TO 2000 LEGS.
000380* 11/30/98 DKW   Y2K-0041   YEAR 2000 DATE FIELD REVIEW - EVENT
000390*                           AND AS-OF DATES CONFIRMED CCYYMMDD.
000400* 02/26/99 DKW   Y2K-0041   Y2K SIGN-OFF - NO 2-DIGIT YEAR FIELDS
000410*                           REMAIN IN THIS PROGRAM.
000420* 04/14/00 RLM   S0356-00   DEBITS-EQUAL-CREDITS CONTROL LINE
000430*                           ADDED TO THE BALANCE REPORT.
000440* 03/11/02 DKW   S0388-02   COMMENT CLEANUP PER AUDIT REQUEST.
000450* 10/14/04 PNG   S0417-04   WS-TXN-ROW-AMOUNT WIDENED TO 9(11)V99
000460*                           - 9(9)V99 WAS TWO DIGITS SHORT OF THE
000470*                           EVENT POSTING TABLE'S AMOUNT RANGE.
000480*-----------------------------------------------------------------
000490*
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SOURCE-COMPUTER. IBM-4381.
000530 OBJECT-COMPUTER. IBM-4381.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS NUMERIC-ID IS "0123456789".
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT CONTROL-CARD-FILE ASSIGN TO DCLCARD
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-CARD-FS.
000620     SELECT BALANCE-REPORT ASSIGN TO BALRPT2
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-RPT-FS.
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680*
000690*  CONTROL CARD FILE - ONE 'A' (AS-OF DATE) CARD AND ANY NUMBER
000700*  OF 'E' (EQUITY RAISE) OR 'I' (INVENTORY PURCHASE) CARDS, IN
000710*  ANY ORDER.  THE SAME 32-BYTE RECORD SERVES ALL THREE CARD
000720*  TYPES - UNUSED TRAILING FIELDS ARE ZERO.
000730 FD  CONTROL-CARD-FILE
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 32 CHARACTERS.
000760 01  CONTROL-CARD-REC.
000770     05  CC-CARD-TYPE               PIC X(1).
000780         88  CC-IS-AS-OF-DATE              VALUE "A".
000790         88  CC-IS-EQUITY-RAISE             VALUE "E".
000800         88  CC-IS-INVENTORY-PURCHASE       VALUE "I".
000810     05  CC-EVENT-DATE              PIC 9(8).
000820     05  CC-AMOUNT-1                PIC S9(9)V99.
000830     05  CC-AMOUNT-2                PIC S9(9)V99.
000840     05  FILLER                     PIC X(1).
000850*
000860*  ACCOUNT BALANCE REPORT - SAME LAYOUT AS THE EVENT POSTING
000870*  RUN'S TRIAL BALANCE.
000880 FD  BALANCE-REPORT
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 132 CHARACTERS.
000910 01  BALANCE-LINE                   PIC X(132).
000920*
000930 WORKING-STORAGE SECTION.
000940*
000950 77  WS-TXN-COUNT                   PIC 9(4) COMP VALUE ZERO.
000960 77  WS-ENTRY-ID                    PIC 9(9) COMP VALUE ZERO.
000970 77  WS-TXN-ID                      PIC 9(9) COMP VALUE ZERO.
000980 77  WS-SUB                         PIC 9(4) COMP VALUE ZERO.
000990 77  WS-ACCT-SUB                    PIC 9(2) COMP VALUE ZERO.
001000 77  WS-CUM-SHARES                  PIC S9(9) COMP VALUE ZERO.
001010 77  WS-PROCEEDS                    PIC S9(9)V99 VALUE ZERO.
001020 77  WS-ASSET-TOTAL                 PIC S9(11)V99 VALUE ZERO.
001030 77  WS-LIABILITY-TOTAL             PIC S9(11)V99 VALUE ZERO.
001040*
001050 01  WS-FILE-STATUS-AREA.
001060     05  WS-CARD-FS                 PIC X(2).
001070     05  WS-RPT-FS                  PIC X(2).
001080     05  FILLER                     PIC X(10).
001090*
001100 01  WS-EOF-SWITCHES.
001110     05  WS-CARD-EOF                PIC X(1) VALUE "N".
001120         88  CARD-EOF                       VALUE "Y".
001130     05  FILLER                     PIC X(9).
001140*
001150*  AS-OF DATE FOR THE BALANCE INQUIRY.  THE BROKEN-DOWN VIEW IS
001160*  CARRIED FOR HEADING USE ONLY.
001170 01  WS-AS-OF-DATE-AREA.
001180     05  WS-AS-OF-DATE-NUM          PIC 9(8) VALUE ZERO.
001190     05  WS-AS-OF-DATE-BRK REDEFINES WS-AS-OF-DATE-NUM.
001200         10  WS-AS-OF-CC            PIC 9(2).
001210         10  WS-AS-OF-YY            PIC 9(2).
001220         10  WS-AS-OF-MM            PIC 9(2).
001230         10  WS-AS-OF-DD            PIC 9(2).
001240     05  FILLER                     PIC X(4).
001250*
001260*  TWO-SIDED TRANSACTION TABLE - ONE ROW PER LEG (DEBIT OR
001270*  CREDIT).  EVERY EVENT CONTRIBUTES EXACTLY TWO ROWS SHARING
001280*  ONE ENTRY ID.
001290 01  WS-TXN-TABLE.
001300     05  WS-TXN-ROW OCCURS 2000 TIMES.
001310         10  WS-TXN-ROW-ID          PIC 9(9).
001320         10  WS-TXN-ROW-ENTRY-ID    PIC 9(9).
001330         10  WS-TXN-ROW-DATE        PIC 9(8).
001340         10  WS-TXN-ROW-TYPE        PIC X(1).
001350             88  WS-TXN-ROW-IS-DEBIT        VALUE "D".
001360             88  WS-TXN-ROW-IS-CREDIT       VALUE "C".
001370         10  WS-TXN-ROW-ACCT        PIC 9(3).
001380         10  WS-TXN-ROW-AMOUNT      PIC 9(11)V99.
001390         10  FILLER                 PIC X(3).
001400*
001410*  LEDGER CHART OF ACCOUNTS FOR THIS RUN - FIVE ACCOUNTS, TWO
001420*  LIABILITY (88-LEVEL WS-COA-IS-LIABILITY TELLS THE BALANCE
001430*  PARAGRAPH WHICH SIDE TO NET) AND THREE ASSET.
001440 01  WS-CHART-OF-ACCOUNTS.
001450     05  WS-COA-ROW.
001460         10  FILLER                 PIC 9(3) VALUE 100.
001470         10  FILLER                 PIC X(20) VALUE "CASH".
001480         10  FILLER                 PIC X(1)  VALUE "A".
001490         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001500     05  FILLER.
001510         10  FILLER                 PIC 9(3) VALUE 101.
001520         10  FILLER                 PIC X(20) VALUE "INVENTORY".
001530         10  FILLER                 PIC X(1)  VALUE "A".
001540         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001550     05  FILLER.
001560         10  FILLER                 PIC 9(3) VALUE 102.
001570         10  FILLER                 PIC X(20)
001580             VALUE "ACCOUNTS-RECEIVABLE".
001590         10  FILLER                 PIC X(1)  VALUE "A".
001600         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001610     05  FILLER.
001620         10  FILLER                 PIC 9(3) VALUE 300.
001630         10  FILLER                 PIC X(20)
001640             VALUE "SHAREHOLDERS-EQUITY".
001650         10  FILLER                 PIC X(1)  VALUE "L".
001660         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001670     05  FILLER.
001680         10  FILLER                 PIC 9(3) VALUE 301.
001690         10  FILLER                 PIC X(20)
001700             VALUE "ACCOUNTS-PAYABLE".
001710         10  FILLER                 PIC X(1)  VALUE "L".
001720         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001730*
001740 01  FILLER REDEFINES WS-CHART-OF-ACCOUNTS.
001750     05  WS-COA-ENTRY OCCURS 5 TIMES.
001760         10  WS-COA-ACCT-NUM        PIC 9(3).
001770         10  WS-COA-ACCT-NUM-ALPHA REDEFINES WS-COA-ACCT-NUM
001780                                    PIC X(3).
001790         10  WS-COA-ACCT-NAME       PIC X(20).
001800         10  WS-COA-CLASS           PIC X(1).
001810             88  WS-COA-IS-ASSET            VALUE "A".
001820             88  WS-COA-IS-LIABILITY        VALUE "L".
001830         10  WS-COA-BALANCE         PIC S9(11)V99.
001840*
001850 01  WS-BALANCE-LINE.
001860     05  FILLER                     PIC X(2)  VALUE SPACES.
001870     05  WS-BL-ACCT-NAME            PIC X(20).
001880     05  FILLER                     PIC X(2)  VALUE SPACES.
001890     05  WS-BL-BALANCE              PIC -(9)9.99.
001900     05  FILLER                     PIC X(97) VALUE SPACES.
001910*
001920 PROCEDURE DIVISION.
001930*
001940 0000-MAIN-CONTROL.
001950     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
001960     PERFORM 1000-BUILD-TRANSACTIONS THRU 1000-EXIT.
001970     PERFORM 2000-POST-TRANSACTIONS THRU 2000-EXIT.
001980     PERFORM 3000-PRINT-BALANCES THRU 3000-EXIT.
001990     PERFORM 0900-TERMINATE THRU 0900-EXIT.
002000     STOP RUN.
002010*
002020 0100-INITIALIZE.
002030     OPEN INPUT CONTROL-CARD-FILE
002040          OUTPUT BALANCE-REPORT.
002050     IF WS-CARD-FS NOT = "00"
002060         DISPLAY "DCL0001E CONTROL-CARD-FILE OPEN FAILED "
002070             WS-CARD-FS
002080         GO TO 9999-ABEND
002090     END-IF.
002100 0100-EXIT.
002110     EXIT.
002120*
002130*  1000 READS EVERY CONTROL CARD, STORING THE AS-OF DATE AND
002140*  EXPANDING EACH EQUITY-RAISE OR INVENTORY-PURCHASE CARD INTO
002150*  ITS TWO LEDGER LEGS.
002160 1000-BUILD-TRANSACTIONS.
002170     PERFORM 1010-READ-CARD THRU 1010-EXIT.
002180     PERFORM 1020-PROCESS-ONE-CARD THRU 1020-EXIT
002190         UNTIL CARD-EOF.
002200 1000-EXIT.
002210     EXIT.
002220*
002230 1010-READ-CARD.
002240     READ CONTROL-CARD-FILE
002250         AT END
002260             MOVE "Y" TO WS-CARD-EOF
002270     END-READ.
002280 1010-EXIT.
002290     EXIT.
002300*
002310 1020-PROCESS-ONE-CARD.
002320     IF CC-IS-AS-OF-DATE
002330         MOVE CC-EVENT-DATE TO WS-AS-OF-DATE-NUM
002340     ELSE
002350         IF CC-IS-EQUITY-RAISE
002360             PERFORM 1100-BUILD-EQUITY-RAISE THRU 1100-EXIT
002370         ELSE
002380             PERFORM 1200-BUILD-INVENTORY-PURCHASE THRU 1200-EXIT
002390         END-IF
002400     END-IF.
002410     PERFORM 1010-READ-CARD THRU 1010-EXIT.
002420 1020-EXIT.
002430     EXIT.
002440*
002450*  1100 EQUITY RAISE - AMOUNT-1 IS SHARES S, AMOUNT-2 IS PRICE
002460*  PER SHARE P.  PROCEEDS Q = S * P:  DEBIT CASH Q, CREDIT
002470*  SHAREHOLDERS-EQUITY Q, CUMULATIVE SHARE COUNT UP BY S.
002480 1100-BUILD-EQUITY-RAISE.
002490     ADD 1 TO WS-ENTRY-ID.
002500     COMPUTE WS-PROCEEDS = CC-AMOUNT-1 * CC-AMOUNT-2.
002510     PERFORM 1910-OPEN-LEG THRU 1910-EXIT.
002520     SET WS-TXN-ROW-IS-DEBIT (WS-TXN-COUNT) TO TRUE.
002530     MOVE 100 TO WS-TXN-ROW-ACCT (WS-TXN-COUNT).
002540     MOVE WS-PROCEEDS TO WS-TXN-ROW-AMOUNT (WS-TXN-COUNT).
002550     PERFORM 1910-OPEN-LEG THRU 1910-EXIT.
002560     SET WS-TXN-ROW-IS-CREDIT (WS-TXN-COUNT) TO TRUE.
002570     MOVE 300 TO WS-TXN-ROW-ACCT (WS-TXN-COUNT).
002580     MOVE WS-PROCEEDS TO WS-TXN-ROW-AMOUNT (WS-TXN-COUNT).
002590     ADD CC-AMOUNT-1 TO WS-CUM-SHARES.
002600 1100-EXIT.
002610     EXIT.
002620*
002630*  1200 INVENTORY PURCHASE - AMOUNT-1 IS AMOUNT A:  DEBIT
002640*  INVENTORY A, CREDIT ACCOUNTS-PAYABLE A.
002650 1200-BUILD-INVENTORY-PURCHASE.
002660     ADD 1 TO WS-ENTRY-ID.
002670     PERFORM 1910-OPEN-LEG THRU 1910-EXIT.
002680     SET WS-TXN-ROW-IS-DEBIT (WS-TXN-COUNT) TO TRUE.
002690     MOVE 101 TO WS-TXN-ROW-ACCT (WS-TXN-COUNT).
002700     MOVE CC-AMOUNT-1 TO WS-TXN-ROW-AMOUNT (WS-TXN-COUNT).
002710     PERFORM 1910-OPEN-LEG THRU 1910-EXIT.
002720     SET WS-TXN-ROW-IS-CREDIT (WS-TXN-COUNT) TO TRUE.
002730     MOVE 301 TO WS-TXN-ROW-ACCT (WS-TXN-COUNT).
002740     MOVE CC-AMOUNT-1 TO WS-TXN-ROW-AMOUNT (WS-TXN-COUNT).
002750 1200-EXIT.
002760     EXIT.
002770*
002780*  1910 OPENS ONE LEDGER LEG ROW ON THE EVENT DATE, TAGGED WITH
002790*  THE EVENT'S ENTRY ID - COMMON TO BOTH EVENT BUILDERS.
002800 1910-OPEN-LEG.
002810     ADD 1 TO WS-TXN-COUNT.
002820     ADD 1 TO WS-TXN-ID.
002830     MOVE WS-TXN-ID TO WS-TXN-ROW-ID (WS-TXN-COUNT).
002840     MOVE WS-ENTRY-ID TO WS-TXN-ROW-ENTRY-ID (WS-TXN-COUNT).
002850     MOVE CC-EVENT-DATE TO WS-TXN-ROW-DATE (WS-TXN-COUNT).
002860 1910-EXIT.
002870     EXIT.
002880*
002890*  2000 POSTS EVERY LEG DATED ON OR BEFORE THE AS-OF DATE TO
002900*  ITS ACCOUNT, DEBITS AND CREDITS KEPT SEPARATE SO THE CLASS
002910*  RULE IN 3000 CAN NET THEM THE RIGHT WAY FOR THE ACCOUNT.
002920 2000-POST-TRANSACTIONS.
002930     MOVE 1 TO WS-SUB.
002940     PERFORM 2100-POST-ONE-LEG THRU 2100-EXIT
002950         UNTIL WS-SUB > WS-TXN-COUNT.
002960 2000-EXIT.
002970     EXIT.
002980*
002990 2100-POST-ONE-LEG.
003000     IF WS-TXN-ROW-DATE (WS-SUB) NOT > WS-AS-OF-DATE-NUM
003010         PERFORM 2110-FIND-ACCOUNT THRU 2110-EXIT
003020         IF WS-COA-IS-ASSET (WS-ACCT-SUB)
003030             PERFORM 2120-POST-ASSET-LEG THRU 2120-EXIT
003040         ELSE
003050             PERFORM 2130-POST-LIABILITY-LEG THRU 2130-EXIT
003060         END-IF
003070     END-IF.
003080     ADD 1 TO WS-SUB.
003090 2100-EXIT.
003100     EXIT.
003110*
003120 2110-FIND-ACCOUNT.
003130     MOVE 1 TO WS-ACCT-SUB.
003140     PERFORM 2115-TEST-ONE-ACCOUNT THRU 2115-EXIT
003150         UNTIL WS-COA-ACCT-NUM (WS-ACCT-SUB) =
003160             WS-TXN-ROW-ACCT (WS-SUB)
003170         OR WS-ACCT-SUB > 5.
003180 2110-EXIT.
003190     EXIT.
003200*
003210 2115-TEST-ONE-ACCOUNT.
003220     IF WS-COA-ACCT-NUM (WS-ACCT-SUB) NOT =
003230         WS-TXN-ROW-ACCT (WS-SUB)
003240         ADD 1 TO WS-ACCT-SUB
003250     END-IF.
003260 2115-EXIT.
003270     EXIT.
003280*
003290*  2120 ASSET BALANCE = DEBITS - CREDITS.
003300 2120-POST-ASSET-LEG.
003310     IF WS-TXN-ROW-IS-DEBIT (WS-SUB)
003320         ADD WS-TXN-ROW-AMOUNT (WS-SUB)
003330             TO WS-COA-BALANCE (WS-ACCT-SUB)
003340         ADD WS-TXN-ROW-AMOUNT (WS-SUB) TO WS-ASSET-TOTAL
003350     ELSE
003360         SUBTRACT WS-TXN-ROW-AMOUNT (WS-SUB)
003370             FROM WS-COA-BALANCE (WS-ACCT-SUB)
003380     END-IF.
003390 2120-EXIT.
003400     EXIT.
003410*
003420*  2130 LIABILITY BALANCE = CREDITS - DEBITS.
003430 2130-POST-LIABILITY-LEG.
003440     IF WS-TXN-ROW-IS-CREDIT (WS-SUB)
003450         ADD WS-TXN-ROW-AMOUNT (WS-SUB)
003460             TO WS-COA-BALANCE (WS-ACCT-SUB)
003470         ADD WS-TXN-ROW-AMOUNT (WS-SUB) TO WS-LIABILITY-TOTAL
003480     ELSE
003490         SUBTRACT WS-TXN-ROW-AMOUNT (WS-SUB)
003500             FROM WS-COA-BALANCE (WS-ACCT-SUB)
003510     END-IF.
003520 2130-EXIT.
003530     EXIT.
003540*
003550*  3000 PRINTS THE FIVE-ACCOUNT TRIAL BALANCE IN CODE ORDER,
003560*  THEN A DEBITS-EQUAL-CREDITS CONTROL LINE.
003570 3000-PRINT-BALANCES.
003580     MOVE 1 TO WS-ACCT-SUB.
003590     PERFORM 3100-PRINT-ONE-ACCOUNT THRU 3100-EXIT
003600         UNTIL WS-ACCT-SUB > 5.
003610     PERFORM 3200-PRINT-CONTROL-LINE THRU 3200-EXIT.
003620 3000-EXIT.
003630     EXIT.
003640*
003650 3100-PRINT-ONE-ACCOUNT.
003660     MOVE SPACES TO WS-BALANCE-LINE.
003670     MOVE WS-COA-ACCT-NAME (WS-ACCT-SUB) TO WS-BL-ACCT-NAME.
003680     MOVE WS-COA-BALANCE (WS-ACCT-SUB) TO WS-BL-BALANCE.
003690     WRITE BALANCE-LINE FROM WS-BALANCE-LINE.
003700     ADD 1 TO WS-ACCT-SUB.
003710 3100-EXIT.
003720     EXIT.
003730*
003740 3200-PRINT-CONTROL-LINE.
003750     MOVE SPACES TO WS-BALANCE-LINE.
003760     MOVE "DEBITS LESS CREDITS" TO WS-BL-ACCT-NAME.
003770     COMPUTE WS-BL-BALANCE = WS-ASSET-TOTAL - WS-LIABILITY-TOTAL.
003780     WRITE BALANCE-LINE FROM WS-BALANCE-LINE.
003790 3200-EXIT.
003800     EXIT.
003810*
003820 0900-TERMINATE.
003830     CLOSE CONTROL-CARD-FILE
003840           BALANCE-REPORT.
003850 0900-EXIT.
003860     EXIT.
003870*
003880 9999-ABEND.
003890     CLOSE CONTROL-CARD-FILE
003900           BALANCE-REPORT.
003910     MOVE 16 TO RETURN-CODE.
003920     STOP RUN.
003930 9999-EXIT.
003940     EXIT.
