000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. BUSINESS-EVENT-POSTING-RUN.
000120 AUTHOR. J A TURNER.
000130 INSTALLATION. DST FINANCIAL SYSTEMS DIVISION.
000140 DATE-WRITTEN. 02/06/1989.
000150 DATE-COMPILED. 02/06/1989.
000160 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*  BEV.TIP04 - BUSINESS EVENT POSTING RUN.
000200*  READS TYPED ECONOMIC EVENTS (STOCK ISSUE, PAYROLL, LOAN,
000210*  CAPITAL PURCHASE, PRODUCT SALE), EXPANDS EACH INTO ITS
000220*  CHART-OF-ACCOUNTS POSTINGS, SORTS THE POSTINGS BY DATE, AND
000230*  APPLIES EVERY POSTING DATED ON OR BEFORE THE RUN'S AS-OF
000240*  DATE TO THE ACCOUNT BALANCES.  PRINTS A TRIAL-BALANCE STYLE
000250*  REPORT.  A PENDING POSTING MAY BE APPLIED ON A LATER RUN
000260*  WITHOUT BEING POSTED TWICE.
000270*****************************************************************
000280*                     C H A N G E   L O G
000290*-----------------------------------------------------------------
000300* DATE     BY    REQUEST    DESCRIPTION
000310*-----------------------------------------------------------------
000320* 02/06/89 JAT   S0089-89   ORIGINAL PROGRAM - FIVE EVENT TYPES.
000330* 10/02/89 JAT   S0112-89   ADDED AS-OF DATE CONTROL CARD.
000340* 03/30/90 DKW   S0124-90   POSTING-PROCESSED FLAG ADDED SO A
000350*                           RERUN CANNOT DOUBLE-POST.
000360* 08/17/91 RLM   S0159-91   ADDED PRESENT-VALUE FUNCTION.
000370* 02/02/93 RLM   S0198-93   CHART OF ACCOUNTS EXPANDED TO 15.
000380* 06/21/94 JAT   S0227-94   POSTING TABLE RAISED TO 1000 ROWS.
000390* 12/01/98 DKW   Y2K-0041   YEAR 2000 DATE FIELD REVIEW - EVENT
000400*                           AND AS-OF DATES CONFIRMED CCYYMMDD.
000410* 02/26/99 DKW   Y2K-0041   Y2K SIGN-OFF - NO 2-DIGIT YEAR FIELDS
000420*                           REMAIN IN THIS PROGRAM.
000430* 09/05/00 JAT   S0362-00   FILE STATUS CHECKS ADDED ON OPEN.
000440* 03/11/02 DKW   S0388-02   COMMENT CLEANUP PER AUDIT REQUEST.
000450*-----------------------------------------------------------------
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER. IBM-4381.
000500 OBJECT-COMPUTER. IBM-4381.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS NUMERIC-ID IS "0123456789".
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT EVENT-FILE ASSIGN TO EVNTFILE
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-EVNT-FS.
000590     SELECT CONTROL-CARD-FILE ASSIGN TO BEVCARD
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-CARD-FS.
000620     SELECT BALANCE-REPORT ASSIGN TO BALRPT
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-RPT-FS.
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680*
000690*  BUSINESS EVENT DETAIL - ONE ROW PER ECONOMIC EVENT.
000700 FD  EVENT-FILE
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 36 CHARACTERS.
000730 01  EVENT-REC.
000740     05  EVT-DATE                   PIC 9(8).
000750     05  EVT-TYPE-CD                PIC X(2).
000760         88  EVT-STOCK-ISSUE               VALUE "SI".
000770         88  EVT-PAYROLL                   VALUE "PR".
000780         88  EVT-LOAN                       VALUE "LN".
000790         88  EVT-CAPITAL-PURCHASE           VALUE "CP".
000800         88  EVT-PRODUCT-SALE               VALUE "PS".
000810     05  EVT-AMOUNT-1               PIC S9(11)V99.
000820     05  EVT-AMOUNT-2               PIC S9(11)V99.
000830*
000840*  CONTROL CARD FOR THE RUN.  THE FIRST 8 BYTES ARE THE AS-OF
000850*  DATE FOR THE POSTING PASS.  BYTES 9-29 ARE AN OPTIONAL
000860*  PRESENT-VALUE REQUEST - A 'Y' IN CC-PV-FLAG ASKS THE RUN TO
000870*  DISCOUNT CC-PV-AMOUNT BACK CC-PV-DAY-COUNT DAYS AT ANNUAL
000880*  RATE CC-PV-RATE AND APPEND THE RESULT TO THE BALANCE REPORT.
000890 FD  CONTROL-CARD-FILE
000900     LABEL RECORDS ARE STANDARD
000910     RECORD CONTAINS 35 CHARACTERS.
000920 01  CONTROL-CARD-REC.
000930     05  CC-AS-OF-DATE              PIC 9(8).
000940     05  CC-PV-FLAG                 PIC X(1).
000950         88  CC-PV-REQUESTED               VALUE "Y".
000960     05  CC-PV-AMOUNT               PIC S9(11)V99.
000970     05  CC-PV-DAY-COUNT            PIC 9(5).
000980     05  CC-PV-RATE                 PIC 9V9(4).
000990     05  FILLER                     PIC X(3).
001000*
001010*  ACCOUNT BALANCE REPORT - ONE LINE PER CHART-OF-ACCOUNTS ROW,
001020*  IN ACCOUNT-CODE ORDER.
001030 FD  BALANCE-REPORT
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 132 CHARACTERS.
001060 01  BALANCE-LINE                   PIC X(132).
001070*
001080 WORKING-STORAGE SECTION.
001090*
001100 77  WS-EVT-COUNT                   PIC 9(4) COMP VALUE ZERO.
001110 77  WS-PST-COUNT                   PIC 9(4) COMP VALUE ZERO.
001120 77  WS-GROUP-ID                    PIC 9(9) COMP VALUE ZERO.
001130 77  WS-SUB                         PIC 9(4) COMP VALUE ZERO.
001140 77  WS-SUB-NEXT                    PIC 9(4) COMP VALUE ZERO.
001150 77  WS-LAST-SUB                    PIC 9(4) COMP VALUE ZERO.
001160 77  WS-SWAPPED-SW                  PIC X(1) VALUE "N".
001170     88  WS-A-SWAP-OCCURRED                VALUE "Y".
001180     88  WS-NO-SWAP-OCCURRED                VALUE "N".
001190 77  WS-ACCT-SUB                    PIC 9(2) COMP VALUE ZERO.
001200 77  WS-PROCEEDS                    PIC S9(11)V99 VALUE ZERO.
001210*
001220 01  WS-FILE-STATUS-AREA.
001230     05  WS-EVNT-FS                 PIC X(2).
001240     05  WS-CARD-FS                 PIC X(2).
001250     05  WS-RPT-FS                  PIC X(2).
001260     05  FILLER                     PIC X(10).
001270*
001280 01  WS-EOF-SWITCHES.
001290     05  WS-EVNT-EOF                PIC X(1) VALUE "N".
001300         88  EVENT-EOF                      VALUE "Y".
001310     05  FILLER                     PIC X(9).
001320*
001330*  AS-OF DATE WORK AREA.  THE BROKEN-DOWN VIEW IS CARRIED FOR
001340*  HEADING USE, THE 8-DIGIT VIEW DRIVES THE POSTING COMPARE.
001350 01  WS-AS-OF-DATE-AREA.
001360     05  WS-AS-OF-DATE-NUM          PIC 9(8).
001370     05  WS-AS-OF-DATE-BRK REDEFINES WS-AS-OF-DATE-NUM.
001380         10  WS-AS-OF-CC            PIC 9(2).
001390         10  WS-AS-OF-YY            PIC 9(2).
001400         10  WS-AS-OF-MM            PIC 9(2).
001410         10  WS-AS-OF-DD            PIC 9(2).
001420     05  FILLER                     PIC X(4).
001430*
001440*  POSTING TABLE - EVERY POSTING EXPANDED FROM THE EVENT FILE,
001450*  SORTED IN PLACE BY DATE, THEN APPLIED UP TO THE AS-OF DATE.
001460 01  WS-POSTING-TABLE.
001470     05  WS-PST-ROW OCCURS 1000 TIMES.
001480         10  WS-PST-DATE            PIC 9(8).
001490         10  WS-PST-ACCT            PIC 9(3).
001500         10  WS-PST-AMOUNT          PIC S9(11)V99.
001510         10  WS-PST-GROUP           PIC 9(9).
001520         10  WS-PST-PROCESSED       PIC X(1).
001530             88  WS-PST-IS-PROCESSED       VALUE "Y".
001540             88  WS-PST-IS-PENDING         VALUE "N".
001550         10  FILLER                 PIC X(3).
001560*
001570*  SWAP WORK AREA FOR THE IN-TABLE POSTING SORT.
001580 01  WS-SWAP-WORK-AREA.
001590     05  WS-SWAP-DATE               PIC 9(8).
001600     05  WS-SWAP-ACCT               PIC 9(3).
001610     05  WS-SWAP-AMOUNT             PIC S9(11)V99.
001620     05  WS-SWAP-GROUP              PIC 9(9).
001630     05  WS-SWAP-PROCESSED          PIC X(1).
001640     05  FILLER                     PIC X(3).
001650*
001660*  CHART OF ACCOUNTS - FIXED TABLE OF 15 ACCOUNTS, CODE ORDER,
001670*  CARRYING THE RUNNING BALANCE PRINTED BY THE 4000 PARAGRAPH.
001680*  THE NUMERIC-ALPHA REDEFINITION IS USED ONLY WHEN AN ACCOUNT
001690*  CODE MUST BE EDITED INTO A DISPLAY MESSAGE.
001700 01  WS-CHART-OF-ACCOUNTS.
001710     05  WS-COA-ROW.
001720         10  FILLER                 PIC 9(3) VALUE 100.
001730         10  FILLER                 PIC X(20) VALUE "CASH".
001740         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001750     05  FILLER.
001760         10  FILLER                 PIC 9(3) VALUE 101.
001770         10  FILLER                 PIC X(20) VALUE "INVENTORY".
001780         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001790     05  FILLER.
001800         10  FILLER                 PIC 9(3) VALUE 102.
001810         10  FILLER                 PIC X(20)
001820             VALUE "ACCOUNTS-RECEIVABLE".
001830         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001840     05  FILLER.
001850         10  FILLER                 PIC 9(3) VALUE 103.
001860         10  FILLER                 PIC X(20)
001870             VALUE "OTHER-ASSETS".
001880         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001890     05  FILLER.
001900         10  FILLER                 PIC 9(3) VALUE 104.
001910         10  FILLER                 PIC X(20) VALUE "PPE".
001920         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001930     05  FILLER.
001940         10  FILLER                 PIC 9(3) VALUE 200.
001950         10  FILLER                 PIC X(20) VALUE "GA".
001960         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
001970     05  FILLER.
001980         10  FILLER                 PIC 9(3) VALUE 201.
001990         10  FILLER                 PIC X(20) VALUE "SM".
002000         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002010     05  FILLER.
002020         10  FILLER                 PIC 9(3) VALUE 202.
002030         10  FILLER                 PIC X(20) VALUE "RD".
002040         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002050     05  FILLER.
002060         10  FILLER                 PIC 9(3) VALUE 300.
002070         10  FILLER                 PIC X(20)
002080             VALUE "LONG-TERM-DEBT".
002090         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002100     05  FILLER.
002110         10  FILLER                 PIC 9(3) VALUE 301.
002120         10  FILLER                 PIC X(20)
002130             VALUE "ACCOUNTS-PAYABLE".
002140         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002150     05  FILLER.
002160         10  FILLER                 PIC 9(3) VALUE 302.
002170         10  FILLER                 PIC X(20)
002180             VALUE "RETAINED-EARNINGS".
002190         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002200     05  FILLER.
002210         10  FILLER                 PIC 9(3) VALUE 303.
002220         10  FILLER                 PIC X(20)
002230             VALUE "ACCRUED-EXPENSES".
002240         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002250     05  FILLER.
002260         10  FILLER                 PIC 9(3) VALUE 304.
002270         10  FILLER                 PIC X(20)
002280             VALUE "SHORT-TERM-DEBT".
002290         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002300     05  FILLER.
002310         10  FILLER                 PIC 9(3) VALUE 400.
002320         10  FILLER                 PIC X(20)
002330             VALUE "SHAREHOLDERS-EQUITY".
002340         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002350     05  FILLER.
002360         10  FILLER                 PIC 9(3) VALUE 500.
002370         10  FILLER                 PIC X(20) VALUE "REVENUE".
002380         10  FILLER                 PIC S9(11)V99 VALUE ZERO.
002390*
002400 01  FILLER REDEFINES WS-CHART-OF-ACCOUNTS.
002410     05  WS-COA-ENTRY OCCURS 15 TIMES.
002420         10  WS-COA-ACCT-NUM        PIC 9(3).
002430         10  WS-COA-ACCT-NUM-ALPHA REDEFINES WS-COA-ACCT-NUM
002440                                    PIC X(3).
002450         10  WS-COA-ACCT-NAME       PIC X(20).
002460         10  WS-COA-BALANCE         PIC S9(11)V99.
002470*
002480*  PRESENT VALUE WORK AREA.  WS-PV-RAW CARRIES THE UNROUNDED
002490*  DISCOUNTED VALUE TO FOUR DECIMAL PLACES; THE HALF-EVEN WORK
002500*  AREA BELOW THEN ROUNDS IT TO CENTS THE SAME WAY THE ENTRY
002510*  AMOUNTS ARE QUANTIZED ELSEWHERE IN THIS SHOP'S PROGRAMS.
002520 01  WS-PRESENT-VALUE-AREA.
002530     05  WS-PV-DAYS                 PIC S9(7) COMP.
002540     05  WS-PV-YEARS                PIC S9(3)V9(8).
002550     05  WS-PV-DISCOUNT             PIC S9(3)V9(8).
002560     05  WS-PV-COMPOUND             PIC S9(3)V9(8).
002570     05  WS-PV-RAW                  PIC S9(11)V9(4).
002580     05  WS-PV-RESULT               PIC S9(11)V99.
002590     05  FILLER                     PIC X(4).
002600*
002610 01  WS-HALF-EVEN-WORK-AREA.
002620     05  WS-HE-DIVIDEND             PIC S9(11) COMP.
002630     05  WS-HE-DIVISOR              PIC S9(3)  COMP.
002640     05  WS-HE-QUOTIENT             PIC S9(11) COMP.
002650     05  WS-HE-REMAINDER            PIC S9(11) COMP.
002660     05  WS-HE-TWICE-REM            PIC S9(11) COMP.
002670     05  WS-HE-PARITY-Q             PIC S9(11) COMP.
002680     05  WS-HE-PARITY-R             PIC S9(11) COMP.
002690     05  FILLER                     PIC X(4).
002700*
002710 01  WS-BALANCE-LINE.
002720     05  FILLER                     PIC X(2)  VALUE SPACES.
002730     05  WS-BL-ACCT-NAME            PIC X(20).
002740     05  FILLER                     PIC X(2)  VALUE SPACES.
002750     05  WS-BL-BALANCE              PIC -(9)9.99.
002760     05  FILLER                     PIC X(97) VALUE SPACES.
002770*
002780 PROCEDURE DIVISION.
002790*
002800 0000-MAIN-CONTROL.
002810     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002820     PERFORM 1000-EXPAND-EVENTS THRU 1000-EXIT.
002830     PERFORM 2000-SORT-POSTINGS THRU 2000-EXIT.
002840     PERFORM 3000-POST-TRANSACTIONS THRU 3000-EXIT.
002850     PERFORM 4000-PRINT-BALANCES THRU 4000-EXIT.
002860     IF CC-PV-REQUESTED
002870         PERFORM 5000-COMPUTE-PRESENT-VALUE THRU 5000-EXIT
002880         PERFORM 5900-PRINT-PRESENT-VALUE THRU 5900-EXIT
002890     END-IF.
002900     PERFORM 0900-TERMINATE THRU 0900-EXIT.
002910     STOP RUN.
002920*
002930 0100-INITIALIZE.
002940     OPEN INPUT EVENT-FILE
002950          INPUT CONTROL-CARD-FILE
002960          OUTPUT BALANCE-REPORT.
002970     IF WS-EVNT-FS NOT = "00"
002980         DISPLAY "BEV0001E EVENT-FILE OPEN FAILED " WS-EVNT-FS
002990         GO TO 9999-ABEND
003000     END-IF.
003010     IF WS-CARD-FS NOT = "00"
003020         DISPLAY "BEV0002E CONTROL-CARD-FILE OPEN FAILED "
003030             WS-CARD-FS
003040         GO TO 9999-ABEND
003050     END-IF.
003060     READ CONTROL-CARD-FILE
003070         AT END
003080             DISPLAY "BEV0003E NO CONTROL CARD PRESENT"
003090             GO TO 9999-ABEND
003100     END-READ.
003110     MOVE CC-AS-OF-DATE TO WS-AS-OF-DATE-NUM.
003120 0100-EXIT.
003130     EXIT.
003140*
003150 1000-EXPAND-EVENTS.
003160     PERFORM 1010-READ-EVENT THRU 1010-EXIT.
003170     PERFORM 1020-EXPAND-ONE-EVENT THRU 1020-EXIT
003180         UNTIL EVENT-EOF.
003190 1000-EXIT.
003200     EXIT.
003210*
003220 1010-READ-EVENT.
003230     READ EVENT-FILE
003240         AT END
003250             MOVE "Y" TO WS-EVNT-EOF
003260     END-READ.
003270 1010-EXIT.
003280     EXIT.
003290*
003300 1020-EXPAND-ONE-EVENT.
003310     ADD 1 TO WS-GROUP-ID.
003320     IF EVT-STOCK-ISSUE
003330         PERFORM 1100-EXPAND-STOCK-ISSUE THRU 1100-EXIT
003340     ELSE
003350         IF EVT-PAYROLL
003360             PERFORM 1200-EXPAND-PAYROLL THRU 1200-EXIT
003370         ELSE
003380             IF EVT-LOAN
003390                 PERFORM 1300-EXPAND-LOAN THRU 1300-EXIT
003400             ELSE
003410                 IF EVT-CAPITAL-PURCHASE
003420                     PERFORM 1400-EXPAND-CAPITAL-PURCHASE
003430                         THRU 1400-EXIT
003440                 ELSE
003450                     PERFORM 1500-EXPAND-PRODUCT-SALE
003460                         THRU 1500-EXIT
003470                 END-IF
003480             END-IF
003490         END-IF
003500     END-IF.
003510     ADD 1 TO WS-EVT-COUNT.
003520     PERFORM 1010-READ-EVENT THRU 1010-EXIT.
003530 1020-EXIT.
003540     EXIT.
003550*
003560*  1100 STOCK ISSUE - AMOUNT-1 IS SHARES, AMOUNT-2 IS PRICE PER
003570*  SHARE.  PROCEEDS Q = SHARES * PRICE POST TO EQUITY AND CASH.
003580 1100-EXPAND-STOCK-ISSUE.
003590     COMPUTE WS-PROCEEDS = EVT-AMOUNT-1 * EVT-AMOUNT-2.
003600     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003610     MOVE 400 TO WS-PST-ACCT (WS-PST-COUNT).
003620     MOVE WS-PROCEEDS TO WS-PST-AMOUNT (WS-PST-COUNT).
003630     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003640     MOVE 100 TO WS-PST-ACCT (WS-PST-COUNT).
003650     MOVE WS-PROCEEDS TO WS-PST-AMOUNT (WS-PST-COUNT).
003660 1100-EXIT.
003670     EXIT.
003680*
003690*  1200 PAYROLL - AMOUNT-1 IS EXPENSE E, AMOUNT-2 IS CHECKS
003700*  PAID K:  -K CASH, +(E-K) ACCRUED-EXPENSES, +E RETAINED-EARN.
003710 1200-EXPAND-PAYROLL.
003720     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003730     MOVE 100 TO WS-PST-ACCT (WS-PST-COUNT).
003740     COMPUTE WS-PST-AMOUNT (WS-PST-COUNT) = ZERO - EVT-AMOUNT-2.
003750     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003760     MOVE 303 TO WS-PST-ACCT (WS-PST-COUNT).
003770     COMPUTE WS-PST-AMOUNT (WS-PST-COUNT) =
003780         EVT-AMOUNT-1 - EVT-AMOUNT-2.
003790     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003800     MOVE 302 TO WS-PST-ACCT (WS-PST-COUNT).
003810     MOVE EVT-AMOUNT-1 TO WS-PST-AMOUNT (WS-PST-COUNT).
003820 1200-EXIT.
003830     EXIT.
003840*
003850*  1300 LOAN - A FIXED 1,000,000 FACILITY REGARDLESS OF THE
003860*  AMOUNT FIELDS ON THE EVENT RECORD (EVT-AMOUNT-1/2 ARE NOT
003870*  USED BY THIS EVENT TYPE).
003880 1300-EXPAND-LOAN.
003890     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003900     MOVE 304 TO WS-PST-ACCT (WS-PST-COUNT).
003910     MOVE 100000.00 TO WS-PST-AMOUNT (WS-PST-COUNT).
003920     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003930     MOVE 300 TO WS-PST-ACCT (WS-PST-COUNT).
003940     MOVE 900000.00 TO WS-PST-AMOUNT (WS-PST-COUNT).
003950     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
003960     MOVE 100 TO WS-PST-ACCT (WS-PST-COUNT).
003970     MOVE 1000000.00 TO WS-PST-AMOUNT (WS-PST-COUNT).
003980 1300-EXIT.
003990     EXIT.
004000*
004010*  1400 CAPITAL PURCHASE - AMOUNT-1 IS AMOUNT A:
004020*  -A CASH, +A PPE.
004030 1400-EXPAND-CAPITAL-PURCHASE.
004040     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
004050     MOVE 100 TO WS-PST-ACCT (WS-PST-COUNT).
004060     COMPUTE WS-PST-AMOUNT (WS-PST-COUNT) = ZERO - EVT-AMOUNT-1.
004070     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
004080     MOVE 104 TO WS-PST-ACCT (WS-PST-COUNT).
004090     MOVE EVT-AMOUNT-1 TO WS-PST-AMOUNT (WS-PST-COUNT).
004100 1400-EXIT.
004110     EXIT.
004120*
004130*  1500 PRODUCT SALE - AMOUNT-1 IS REVENUE R, AMOUNT-2 IS COST
004140*  OF GOODS G:  +R CASH, -G INVENTORY, +(R-G) RETAINED-EARN.
004150 1500-EXPAND-PRODUCT-SALE.
004160     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
004170     MOVE 100 TO WS-PST-ACCT (WS-PST-COUNT).
004180     MOVE EVT-AMOUNT-1 TO WS-PST-AMOUNT (WS-PST-COUNT).
004190     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
004200     MOVE 101 TO WS-PST-ACCT (WS-PST-COUNT).
004210     COMPUTE WS-PST-AMOUNT (WS-PST-COUNT) = ZERO - EVT-AMOUNT-2.
004220     PERFORM 1910-OPEN-POSTING THRU 1910-EXIT.
004230     MOVE 302 TO WS-PST-ACCT (WS-PST-COUNT).
004240     COMPUTE WS-PST-AMOUNT (WS-PST-COUNT) =
004250         EVT-AMOUNT-1 - EVT-AMOUNT-2.
004260 1500-EXIT.
004270     EXIT.
004280*
004290*  1910 OPENS ONE POSTING ROW ON THE EVENT DATE, TAGGED WITH
004300*  THE EVENT'S GROUP ID AND FLAGGED UNPROCESSED, COMMON TO
004310*  ALL FIVE EVENT-TYPE EXPANSIONS.
004320 1910-OPEN-POSTING.
004330     ADD 1 TO WS-PST-COUNT.
004340     MOVE EVT-DATE TO WS-PST-DATE (WS-PST-COUNT).
004350     MOVE WS-GROUP-ID TO WS-PST-GROUP (WS-PST-COUNT).
004360     MOVE "N" TO WS-PST-PROCESSED (WS-PST-COUNT).
004370 1910-EXIT.
004380     EXIT.
004390*
004400*  2000 SORTS THE POSTING TABLE ASCENDING BY DATE.  A STABLE
004410*  BUBBLE SORT IS USED SO POSTINGS ON THE SAME DATE STAY IN
004420*  THE ORDER THEY WERE EXPANDED - THE TABLE IS AT MOST 1000
004430*  ROWS SO THE PASS COST IS ACCEPTABLE.
004440 2000-SORT-POSTINGS.
004450     MOVE "Y" TO WS-SWAPPED-SW.
004460     PERFORM 2100-SORT-PASS THRU 2100-EXIT
004470         UNTIL WS-NO-SWAP-OCCURRED.
004480 2000-EXIT.
004490     EXIT.
004500*
004510 2100-SORT-PASS.
004520     MOVE "N" TO WS-SWAPPED-SW.
004530     MOVE 1 TO WS-SUB.
004540     COMPUTE WS-LAST-SUB = WS-PST-COUNT - 1.
004550     PERFORM 2110-COMPARE-ADJACENT THRU 2110-EXIT
004560         UNTIL WS-SUB > WS-LAST-SUB.
004570 2100-EXIT.
004580     EXIT.
004590*
004600 2110-COMPARE-ADJACENT.
004610     COMPUTE WS-SUB-NEXT = WS-SUB + 1.
004620     IF WS-PST-DATE (WS-SUB) > WS-PST-DATE (WS-SUB-NEXT)
004630         PERFORM 2120-SWAP-ROWS THRU 2120-EXIT
004640         MOVE "Y" TO WS-SWAPPED-SW
004650     END-IF.
004660     ADD 1 TO WS-SUB.
004670 2110-EXIT.
004680     EXIT.
004690*
004700 2120-SWAP-ROWS.
004710     MOVE WS-PST-ROW (WS-SUB) TO WS-SWAP-WORK-AREA.
004720     MOVE WS-PST-ROW (WS-SUB-NEXT) TO WS-PST-ROW (WS-SUB).
004730     MOVE WS-SWAP-DATE TO WS-PST-DATE (WS-SUB-NEXT).
004740     MOVE WS-SWAP-ACCT TO WS-PST-ACCT (WS-SUB-NEXT).
004750     MOVE WS-SWAP-AMOUNT TO WS-PST-AMOUNT (WS-SUB-NEXT).
004760     MOVE WS-SWAP-GROUP TO WS-PST-GROUP (WS-SUB-NEXT).
004770     MOVE WS-SWAP-PROCESSED TO WS-PST-PROCESSED (WS-SUB-NEXT).
004780 2120-EXIT.
004790     EXIT.
004800*
004810*  3000 APPLIES EVERY PENDING POSTING DATED ON OR BEFORE THE
004820*  AS-OF DATE, IN ASCENDING DATE ORDER, AND MARKS IT PROCESSED
004830*  SO A LATER RUN WITH A LATER AS-OF DATE CANNOT DOUBLE-POST.
004840 3000-POST-TRANSACTIONS.
004850     MOVE 1 TO WS-SUB.
004860     PERFORM 3100-POST-ONE-ROW THRU 3100-EXIT
004870         UNTIL WS-SUB > WS-PST-COUNT.
004880 3000-EXIT.
004890     EXIT.
004900*
004910 3100-POST-ONE-ROW.
004920     IF WS-PST-IS-PENDING (WS-SUB)
004930         AND WS-PST-DATE (WS-SUB) NOT > WS-AS-OF-DATE-NUM
004940         PERFORM 3110-FIND-ACCOUNT THRU 3110-EXIT
004950         ADD WS-PST-AMOUNT (WS-SUB)
004960             TO WS-COA-BALANCE (WS-ACCT-SUB)
004970         SET WS-PST-IS-PROCESSED (WS-SUB) TO TRUE
004980     END-IF.
004990     ADD 1 TO WS-SUB.
005000 3100-EXIT.
005010     EXIT.
005020*
005030 3110-FIND-ACCOUNT.
005040     MOVE 1 TO WS-ACCT-SUB.
005050     PERFORM 3120-TEST-ONE-ACCOUNT THRU 3120-EXIT
005060         UNTIL WS-COA-ACCT-NUM (WS-ACCT-SUB) =
005070             WS-PST-ACCT (WS-SUB)
005080         OR WS-ACCT-SUB > 15.
005090 3110-EXIT.
005100     EXIT.
005110*
005120 3120-TEST-ONE-ACCOUNT.
005130     IF WS-COA-ACCT-NUM (WS-ACCT-SUB) NOT = WS-PST-ACCT (WS-SUB)
005140         ADD 1 TO WS-ACCT-SUB
005150     END-IF.
005160 3120-EXIT.
005170     EXIT.
005180*
005190 4000-PRINT-BALANCES.
005200     MOVE 1 TO WS-ACCT-SUB.
005210     PERFORM 4100-PRINT-ONE-ACCOUNT THRU 4100-EXIT
005220         UNTIL WS-ACCT-SUB > 15.
005230 4000-EXIT.
005240     EXIT.
005250*
005260 4100-PRINT-ONE-ACCOUNT.
005270     MOVE SPACES TO WS-BALANCE-LINE.
005280     MOVE WS-COA-ACCT-NAME (WS-ACCT-SUB) TO WS-BL-ACCT-NAME.
005290     MOVE WS-COA-BALANCE (WS-ACCT-SUB) TO WS-BL-BALANCE.
005300     WRITE BALANCE-LINE FROM WS-BALANCE-LINE.
005310     ADD 1 TO WS-ACCT-SUB.
005320 4100-EXIT.
005330     EXIT.
005340*
005350*  5000 DISCOUNTS A FUTURE CASH FLOW OF AMOUNT M ON DATE F TO
005360*  ITS PRESENT VALUE AS OF DATE O AT ANNUAL RATE Q, USING
005370*  YEARS = DAYS(F-O) / 365.  CALLED BY OTHER RUNS WHEN A
005380*  PRESENT-VALUE FIGURE IS NEEDED ON THIS CHART OF ACCOUNTS -
005390*  WS-PV-DAYS IS SUPPLIED BY THE CALLER ALREADY COMPUTED AS A
005400*  DAY COUNT, SINCE THIS ERA'S COMPILER HAS NO CALENDAR
005410*  ARITHMETIC INTRINSIC AVAILABLE HERE.
005420 5000-COMPUTE-PRESENT-VALUE.
005430     MOVE CC-PV-AMOUNT TO WS-PV-RAW.
005440     MOVE CC-PV-DAY-COUNT TO WS-PV-DAYS.
005450     MOVE CC-PV-RATE TO WS-PV-DISCOUNT.
005460     COMPUTE WS-PV-YEARS = WS-PV-DAYS / 365.
005470     COMPUTE WS-PV-COMPOUND = 1 + WS-PV-DISCOUNT.
005480     COMPUTE WS-PV-RAW =
005490         WS-PV-RAW / (WS-PV-COMPOUND ** WS-PV-YEARS).
005500     PERFORM 5050-ROUND-PV-TO-CENTS THRU 5050-EXIT.
005510 5000-EXIT.
005520     EXIT.
005530*
005540*  5050 QUANTIZES WS-PV-RAW (FOUR DECIMAL PLACES) TO CENTS USING
005550*  THE SAME HALF-EVEN TECHNIQUE AS THE LEDGER POSTING RUNS - NO
005560*  ROUNDED MODE CLAUSE IS USED, SINCE THIS COMPILER RELEASE
005570*  ROUNDS ORDINARY ROUNDED RESULTS AWAY FROM ZERO, NOT TO EVEN.
005580 5050-ROUND-PV-TO-CENTS.
005590     COMPUTE WS-HE-DIVIDEND = WS-PV-RAW * 10000.
005600     MOVE 100 TO WS-HE-DIVISOR.
005610     DIVIDE WS-HE-DIVIDEND BY WS-HE-DIVISOR
005620         GIVING WS-HE-QUOTIENT
005630         REMAINDER WS-HE-REMAINDER.
005640     COMPUTE WS-HE-TWICE-REM = WS-HE-REMAINDER * 2.
005650     IF WS-HE-TWICE-REM > WS-HE-DIVISOR
005660         ADD 1 TO WS-HE-QUOTIENT
005670     ELSE
005680         IF WS-HE-TWICE-REM = WS-HE-DIVISOR
005690             DIVIDE WS-HE-QUOTIENT BY 2
005700                 GIVING WS-HE-PARITY-Q
005710                 REMAINDER WS-HE-PARITY-R
005720             IF WS-HE-PARITY-R NOT = ZERO
005730                 ADD 1 TO WS-HE-QUOTIENT
005740             END-IF
005750         END-IF
005760     END-IF.
005770     COMPUTE WS-PV-RESULT = WS-HE-QUOTIENT / 100.
005780 5050-EXIT.
005790     EXIT.
005800*
005810*  5900 APPENDS THE PRESENT-VALUE RESULT TO THE BALANCE REPORT
005820*  AS A TRAILER LINE WHEN THE CONTROL CARD ASKED FOR ONE.
005830 5900-PRINT-PRESENT-VALUE.
005840     MOVE SPACES TO WS-BALANCE-LINE.
005850     MOVE "PRESENT VALUE" TO WS-BL-ACCT-NAME.
005860     MOVE WS-PV-RESULT TO WS-BL-BALANCE.
005870     WRITE BALANCE-LINE FROM WS-BALANCE-LINE.
005880 5900-EXIT.
005890     EXIT.
005900*
005910 0900-TERMINATE.
005920     CLOSE EVENT-FILE
005930           CONTROL-CARD-FILE
005940           BALANCE-REPORT.
005950 0900-EXIT.
005960     EXIT.
005970*
005980 9999-ABEND.
005990     CLOSE EVENT-FILE
006000           CONTROL-CARD-FILE
006010           BALANCE-REPORT.
006020     MOVE 16 TO RETURN-CODE.
006030     STOP RUN.
006040 9999-EXIT.
006050     EXIT.
